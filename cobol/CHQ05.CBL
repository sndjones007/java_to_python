000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CHQ05.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO COMERCIO - SETOR DE PROCESSAMENTO.
000500 DATE-WRITTEN.  09/05/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800*----------------------------------------------------------------*
000900*  C H Q 0 5  -  DETECCAO DE FRAUDE (VERIFICACOES BASICAS)       *
001000*  SUBROTINA CHAMADA PELO CHQ06. MANTEM O PERFIL DE CADA CONTA    *
001100*  (VALOR TOTAL, QUANTIDADE, JANELA DE 90 DIAS) E O REGISTRO DE   *
001200*  CHEQUES JA VISTOS, PARA AS 3 VERIFICACOES BASICAS DE FRAUDE:   *
001300*  CHEQUE DUPLICADO, VALOR ANORMAL E ATIVIDADE SUSPEITA/DESVIO    *
001400*  DE COMPORTAMENTO.                                              *
001500*----------------------------------------------------------------*
001600*                     H I S T O R I C O                          *
001700*----------------------------------------------------------------*
001800* DATA       PROGR   REQ/OS   DESCRICAO                          *
001900* 09/05/1990 RFM     OS-090   VERSAO INICIAL - CHEQUE DUPLICADO   *
002000* 01/22/1991 RFM     OS-096   INCLUIDO VALOR ANORMAL > 10.000,00  *
002100* 06/11/1991 RFM     OS-101   ATIVIDADE SUSPEITA (SOMA ACUMULADA) *
002200* 03/19/1993 VLB     OS-160   DESVIO DE COMPORTAMENTO (MEDIA 90D) *
002300* 12/28/1998 JCS     Y2K-07   DATA DA TRANSACAO COM 4 DIGITOS     *
002400* 08/09/2001 MHF     OS-234   FS=35 CRIA ARQUIVOS SE NAO EXISTEM  *
002500*----------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-370.
002900 OBJECT-COMPUTER. IBM-370.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS CLASSE-MOEDA IS "U" THRU "Z"
003300     UPSI-0 ON STATUS IS CHAVE-REPROCESSO.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT PERFIL   ASSIGN TO PERFIL
003700            ORGANIZATION IS INDEXED
003800            ACCESS MODE IS DYNAMIC
003900            RECORD KEY IS PF-CONTA
004000            FILE STATUS IS FS-PF.
004100 
004200     SELECT VISTCHQ  ASSIGN TO VISTCHQ
004300            ORGANIZATION IS INDEXED
004400            ACCESS MODE IS DYNAMIC
004500            RECORD KEY IS VC-CHAVE
004600            FILE STATUS IS FS-VC.
004700 
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  PERFIL
005100     LABEL RECORD IS STANDARD
005200     VALUE OF FILE-ID IS "PERFIL.DAT".
005300 01  REG-PERFIL.
005400     03  PF-CONTA            PIC X(20).
005500     03  PF-QTDE-TOTAL       PIC 9(07) COMP.
005600     03  PF-VALOR-TOTAL      PIC S9(11)V99.
005700     03  PF-QTDE-JANELA      PIC 9(07) COMP.
005800     03  PF-VALOR-JANELA     PIC S9(11)V99.
005900     03  PF-DATA-ULTIMA      PIC 9(08).
006000     03  PF-DATA-R REDEFINES PF-DATA-ULTIMA.
006100         05  PF-ULT-CCYY     PIC 9(04).
006200         05  PF-ULT-MM       PIC 9(02).
006300         05  PF-ULT-DD       PIC 9(02).
006400     03  FILLER              PIC X(11).
006500 
006600 FD  VISTCHQ
006700     LABEL RECORD IS STANDARD
006800     VALUE OF FILE-ID IS "VISTCHQ.DAT".
006900 01  REG-VISTO.
007000     03  VC-CHAVE.
007100         05  VC-CONTA        PIC X(20).
007200         05  VC-CHEQUE       PIC X(20).
007300     03  FILLER              PIC X(08).
007400 
007500*----------------------------------------------------------------*
007600 WORKING-STORAGE SECTION.
007700 77  FS-PF                   PIC X(02) VALUE SPACES.
007800 77  FS-VC                   PIC X(02) VALUE SPACES.
007900 77  WS-QTDE-DUPLICADOS      PIC 9(07) COMP VALUE ZERO.
008000 77  WS-QTDE-ANORMAIS        PIC 9(07) COMP VALUE ZERO.
008100 77  WS-QTDE-SUSPEITOS       PIC 9(07) COMP VALUE ZERO.
008200 77  WS-LIMITE-ANORMAL       PIC 9(09)V99 VALUE 10000.00.
008300 77  WS-LIMITE-SUSPEITO      PIC 9(11)V99 VALUE 100000.00.
008400 77  WS-MEDIA-JANELA         PIC S9(11)V9999 VALUE ZERO.
008500 77  WS-DESVIO               PIC S9(11)V9999 VALUE ZERO.
008600 77  WS-DESVIO-PCT           PIC S9(03)V9999 VALUE ZERO.
008700 77  WS-COMPORTAMENTO-RUIM   PIC X VALUE "N".
008800     88  COMPORTAMENTO-ANORMAL VALUE "S".
008900 77  WS-DIAS-DECORRIDOS      PIC S9(07) COMP VALUE ZERO.
009000 
009100 01  WS-DATA-COMPARA.
009200     03  WS-CMP-CCYY         PIC 9(04).
009300     03  WS-CMP-MM           PIC 9(02).
009400     03  WS-CMP-DD           PIC 9(02).
009500 01  WS-DIAS-AAAAMMDD REDEFINES WS-DATA-COMPARA.
009600     03  FILLER              PIC 9(08).
009700 77  WS-DIAS-ATUAL           PIC 9(07) COMP VALUE ZERO.
009800 77  WS-DIAS-ANTERIOR        PIC 9(07) COMP VALUE ZERO.
009900 
010000*----------------------------------------------------------------*
010100 LINKAGE SECTION.
010200 01  LK-PARM-BASE.
010300     03  LK-CONTA            PIC X(20).
010400     03  LK-CHEQUE           PIC X(20).
010500     03  LK-VALOR            PIC S9(11)V99.
010600     03  LK-DATA             PIC 9(08).
010700     03  LK-DATA-R REDEFINES LK-DATA.
010800         05  LK-DT-CCYY      PIC 9(04).
010900         05  LK-DT-MM        PIC 9(02).
011000         05  LK-DT-DD        PIC 9(02).
011100     03  LK-DUPLICADO        PIC X(01).
011200         88  LK-EH-DUPLICADO VALUE "S".
011300     03  LK-ANORMAL          PIC X(01).
011400         88  LK-EH-ANORMAL   VALUE "S".
011500     03  LK-SUSPEITO         PIC X(01).
011600         88  LK-EH-SUSPEITO  VALUE "S".
011700     03  FILLER              PIC X(06).
011800 
011900*----------------------------------------------------------------*
012000 PROCEDURE DIVISION USING LK-PARM-BASE.
012100 
012200 P000-INICIO.
012300     PERFORM P010-ABERTURA THRU P010-EXIT.
012400     MOVE "N" TO LK-DUPLICADO.
012500     MOVE "N" TO LK-ANORMAL.
012600     MOVE "N" TO LK-SUSPEITO.
012700     PERFORM P100-CHEQUE-DUPLICADO THRU P100-EXIT.
012800     PERFORM P200-VALOR-ANORMAL THRU P200-EXIT.
012900     PERFORM P300-ATIVIDADE-SUSPEITA THRU P300-EXIT.
013000     PERFORM P900-ENCERRAMENTO THRU P900-EXIT.
013100     GOBACK.
013200 
013300*-----------------------------------------------------------*
013400 P010-ABERTURA.
013500     OPEN I-O PERFIL.
013600     IF FS-PF = "35"
013700         CLOSE PERFIL
013800         OPEN OUTPUT PERFIL
013900         CLOSE PERFIL
014000         OPEN I-O PERFIL.
014100     OPEN I-O VISTCHQ.
014200     IF FS-VC = "35"
014300         CLOSE VISTCHQ
014400         OPEN OUTPUT VISTCHQ
014500         CLOSE VISTCHQ
014600         OPEN I-O VISTCHQ.
014700 P010-EXIT.
014800     EXIT.
014900 
015000*-----------------------------------------------------------*
015100*  P100 - CHEQUE DUPLICADO (JA VISTO PARA ESTA CONTA)         *
015200*-----------------------------------------------------------*
015300 P100-CHEQUE-DUPLICADO.
015400     MOVE LK-CONTA  TO VC-CONTA.
015500     MOVE LK-CHEQUE TO VC-CHEQUE.
015600     READ VISTCHQ
015700         INVALID KEY
015800             MOVE SPACES   TO REG-VISTO
015900             MOVE LK-CONTA TO VC-CONTA
016000             MOVE LK-CHEQUE TO VC-CHEQUE
016100             WRITE REG-VISTO
016200             GO TO P100-EXIT.
016300     MOVE "S" TO LK-DUPLICADO.
016400     ADD 1 TO WS-QTDE-DUPLICADOS.
016500 P100-EXIT.
016600     EXIT.
016700 
016800*-----------------------------------------------------------*
016900*  P200 - VALOR ANORMAL (ACIMA DE 10.000,00)                  *
017000*-----------------------------------------------------------*
017100 P200-VALOR-ANORMAL.
017200     IF LK-VALOR > WS-LIMITE-ANORMAL
017300         MOVE "S" TO LK-ANORMAL
017400         ADD 1 TO WS-QTDE-ANORMAIS.
017500 P200-EXIT.
017600     EXIT.
017700 
017800*-----------------------------------------------------------*
017900*  P300 - ATIVIDADE SUSPEITA / DESVIO DE COMPORTAMENTO        *
018000*         (ATUALIZA O PERFIL DA CONTA COMO EFEITO COLATERAL)  *
018100*-----------------------------------------------------------*
018200 P300-ATIVIDADE-SUSPEITA.
018300     MOVE LK-CONTA TO PF-CONTA.
018400     READ PERFIL
018500         INVALID KEY
018600             MOVE SPACES   TO REG-PERFIL
018700             MOVE LK-CONTA TO PF-CONTA
018800             MOVE ZERO     TO PF-QTDE-TOTAL
018900             MOVE ZERO     TO PF-VALOR-TOTAL
019000             MOVE ZERO     TO PF-QTDE-JANELA
019100             MOVE ZERO     TO PF-VALOR-JANELA
019200             MOVE LK-DATA  TO PF-DATA-ULTIMA.
019300 
019400     PERFORM P310-CALCULA-DIAS-JANELA THRU P310-EXIT.
019500     IF WS-DIAS-DECORRIDOS > 90
019600         MOVE ZERO TO PF-QTDE-JANELA
019700         MOVE ZERO TO PF-VALOR-JANELA.
019800 
019900     MOVE "N" TO WS-COMPORTAMENTO-RUIM.
020000     IF PF-QTDE-JANELA NOT < 5
020100         COMPUTE WS-MEDIA-JANELA ROUNDED =
020200                 PF-VALOR-JANELA / PF-QTDE-JANELA
020300         COMPUTE WS-DESVIO ROUNDED =
020400                 LK-VALOR - WS-MEDIA-JANELA
020500         IF WS-DESVIO < 0
020600             COMPUTE WS-DESVIO = WS-DESVIO * -1.
020700         IF WS-MEDIA-JANELA > 0
020800             COMPUTE WS-DESVIO-PCT ROUNDED =
020900                     WS-DESVIO / WS-MEDIA-JANELA
021000             IF WS-DESVIO-PCT > 0.05 AND LK-VALOR > WS-MEDIA-JANELA
021100                 SET COMPORTAMENTO-ANORMAL TO TRUE.
021200 
021300     ADD 1        TO PF-QTDE-TOTAL.
021400     ADD LK-VALOR TO PF-VALOR-TOTAL.
021500     ADD 1        TO PF-QTDE-JANELA.
021600     ADD LK-VALOR TO PF-VALOR-JANELA.
021700     MOVE LK-DATA TO PF-DATA-ULTIMA.
021800     REWRITE REG-PERFIL
021900         INVALID KEY WRITE REG-PERFIL.
022000 
022100     IF PF-VALOR-TOTAL > WS-LIMITE-SUSPEITO
022200             OR COMPORTAMENTO-ANORMAL
022300         MOVE "S" TO LK-SUSPEITO
022400         ADD 1 TO WS-QTDE-SUSPEITOS.
022500 P300-EXIT.
022600     EXIT.
022700 
022800*-----------------------------------------------------------*
022900*  APROXIMACAO BANCARIA DE 360 DIAS/ANO (30 DIAS/MES) - NAO E     *
023000*  PRECISO DE CALENDARIO, SO PARA DECIDIR SE A JANELA DE 90 DIAS  *
023100*  JA VIROU.                                                      *
023200 P310-CALCULA-DIAS-JANELA.
023300     COMPUTE WS-DIAS-ATUAL =
023400             (LK-DT-CCYY * 360) + (LK-DT-MM * 30) + LK-DT-DD.
023500     COMPUTE WS-DIAS-ANTERIOR =
023600             (PF-ULT-CCYY * 360) + (PF-ULT-MM * 30) + PF-ULT-DD.
023700     COMPUTE WS-DIAS-DECORRIDOS =
023800             WS-DIAS-ATUAL - WS-DIAS-ANTERIOR.
023900     IF WS-DIAS-DECORRIDOS < 0
024000         MOVE ZERO TO WS-DIAS-DECORRIDOS.
024100 P310-EXIT.
024200     EXIT.
024300 
024400*-----------------------------------------------------------*
024500 P900-ENCERRAMENTO.
024600     CLOSE PERFIL.
024700     CLOSE VISTCHQ.
024800 P900-EXIT.
024900     EXIT.
