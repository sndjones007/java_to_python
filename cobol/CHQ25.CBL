000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CHQ25.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO COMERCIO - SETOR DE PROCESSAMENTO.
000500 DATE-WRITTEN.  10/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800*----------------------------------------------------------------*
000900*  C H Q 2 5  -  CADASTRO DE AGENCIAS (IFSC) E BANCOS             *
001000*  MANTEM OS ARQUIVOS-MESTRE DE AGENCIA (IFSCMSTR, RELACIONA O    *
001100*  CODIGO IFSC AO CODIGO DO BANCO) E DE BANCO (BANCOMSTR,         *
001200*  RELACIONA O CODIGO DO BANCO AO NOME COMPLETO). ATUALIZACAO     *
001300*  SEMPRE POR RECONSTRUCAO TOTAL DO ARQUIVO (INCLUI SE NOVO,      *
001400*  SUBSTITUI SE JA CADASTRADO), NO ESTILO DO CADASTRO DE          *
001500*  BANCOS DO BANCO231.                                            *
001600*----------------------------------------------------------------*
001700*                     H I S T O R I C O                           *
001800*----------------------------------------------------------------*
001900* DATA       PROGR   REQ/OS   DESCRICAO                          *
002000* 10/03/1991 RFM     OS-119   VERSAO INICIAL - BASEADO EM BANCO231*
002100* 03/17/1993 RFM     OS-142   SEPARACAO IFSC X BANCO EM 2 ARQUIVOS*
002200* 08/05/1996 RFM     OS-206   LISTAGEM DE AGENCIAS E BANCOS       *
002300* 08/30/1998 JCS     Y2K-11   DATA DE 4 DIGITOS NO CABECALHO      *
002400* 09/29/2001 MHF     OS-239   CONTADORES DE INCLUSAO/ALTERACAO    *
002500*----------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-370.
002900 OBJECT-COMPUTER. IBM-370.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS CLASSE-MOEDA IS "U" THRU "Z"
003300     UPSI-0 ON STATUS IS CHAVE-REPROCESSO.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT IFSCMSTR      ASSIGN TO IFSCMSTR
003700            ORGANIZATION IS SEQUENTIAL
003800            FILE STATUS IS FS-IF.
003900 
004000     SELECT IFSCMSTR-NOVO ASSIGN TO IFSCNOVO
004100            ORGANIZATION IS SEQUENTIAL
004200            FILE STATUS IS FS-IN.
004300 
004400     SELECT BANCOMSTR      ASSIGN TO BANCOMSTR
004500            ORGANIZATION IS SEQUENTIAL
004600            FILE STATUS IS FS-BM.
004700 
004800     SELECT BANCOMSTR-NOVO ASSIGN TO BANCONOVO
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS IS FS-BN.
005100 
005200     SELECT RELATO         ASSIGN TO PRINTER
005300            FILE STATUS IS FS-REL.
005400 
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  IFSCMSTR
005800     LABEL RECORD IS STANDARD
005900     VALUE OF FILE-ID IS "IFSCMSTR.DAT".
006000 01  REG-IFSC.
006100     03  IF-IFSC-CODE        PIC X(11).
006200     03  IF-BANK-CODE        PIC X(10).
006300     03  FILLER              PIC X(19).
006400 
006500 FD  IFSCMSTR-NOVO
006600     LABEL RECORD IS STANDARD
006700     VALUE OF FILE-ID IS "IFSCNOVO.DAT".
006800 01  REG-IFSC-NOVO           PIC X(40).
006900 
007000 FD  BANCOMSTR
007100     LABEL RECORD IS STANDARD
007200     VALUE OF FILE-ID IS "BANCOMSTR.DAT".
007300 01  REG-BCOCOD.
007400     03  BC-BANK-CODE        PIC X(10).
007500     03  BC-BANK-NAME        PIC X(40).
007600     03  FILLER              PIC X(10).
007700 
007800 FD  BANCOMSTR-NOVO
007900     LABEL RECORD IS STANDARD
008000     VALUE OF FILE-ID IS "BANCONOVO.DAT".
008100 01  REG-BCOCOD-NOVO         PIC X(60).
008200 
008300 FD  RELATO             LABEL RECORD IS OMITTED.
008400 01  REG-RELATO             PIC X(80).
008500 
008600*----------------------------------------------------------------*
008700 WORKING-STORAGE SECTION.
008800 77  FS-IF                   PIC X(02) VALUE SPACES.
008900 77  FS-IN                   PIC X(02) VALUE SPACES.
009000 77  FS-BM                   PIC X(02) VALUE SPACES.
009100 77  FS-BN                   PIC X(02) VALUE SPACES.
009200 77  FS-REL                  PIC X(02) VALUE SPACES.
009300 77  WS-EOF-VELHO            PIC X VALUE "N".
009400     88  FIM-VELHO           VALUE "S".
009500 77  WS-ACHOU-CADASTRO       PIC X VALUE "N".
009600     88  ACHOU-CADASTRADO    VALUE "S".
009700 77  WS-QTDE-INCLUSOES       PIC 9(05) COMP VALUE ZERO.
009800 77  WS-QTDE-ALTERACOES      PIC 9(05) COMP VALUE ZERO.
009900 77  WS-QTDE-LISTADOS        PIC 9(05) COMP VALUE ZERO.
010000 
010100 01  WS-DATA-8               PIC 9(08).
010200 01  WS-DATA-8-R REDEFINES WS-DATA-8.
010300     03  WS-D8-CCYY          PIC 9(04).
010400     03  WS-D8-MM            PIC 9(02).
010500     03  WS-D8-DD            PIC 9(02).
010600 
010700 01  WS-CHAVE-IFSC           PIC X(11).
010800 01  WS-CHAVE-BANCO          PIC X(10).
010900 01  WS-CHAVE-DUPLA REDEFINES WS-CHAVE-BANCO.
011000     03  WS-CB-6             PIC X(06).
011100     03  WS-CB-RESTO         PIC X(04).
011200 
011300 01  LINHA-CABEC-IFSC.
011400     03  FILLER              PIC X(02) VALUE SPACES.
011500     03  FILLER              PIC X(30) VALUE
011600         "ELDORADO - AGENCIAS (IFSC)   ".
011700     03  FILLER              PIC X(48) VALUE SPACES.
011800 
011900 01  LINHA-DET-IFSC.
012000     03  FILLER              PIC X(04) VALUE SPACES.
012100     03  IFSC-DET            PIC X(11).
012200     03  FILLER              PIC X(10) VALUE " BANCO: ".
012300     03  BANCO-DET           PIC X(10).
012400     03  FILLER              PIC X(45) VALUE SPACES.
012500 
012600 01  LINHA-CABEC-BANCO.
012700     03  FILLER              PIC X(02) VALUE SPACES.
012800     03  FILLER              PIC X(30) VALUE
012900         "ELDORADO - BANCOS CADASTRADOS ".
013000     03  FILLER              PIC X(48) VALUE SPACES.
013100 
013200 01  LINHA-DET-BANCO.
013300     03  FILLER              PIC X(04) VALUE SPACES.
013400     03  COD-DET             PIC X(10).
013500     03  FILLER              PIC X(02) VALUE SPACES.
013600     03  NOME-DET            PIC X(40).
013700     03  FILLER              PIC X(24) VALUE SPACES.
013800 
013900 01  LINHA-TRACO.
014000     03  FILLER              PIC X(80) VALUE ALL "-".
014100 
014200*---------- AREA DE COMUNICACAO COM O PROGRAMA CHAMADOR ----------*
014300 LINKAGE SECTION.
014400 01  LK-PARM-CADASTRO.
014500     03  LK-FUNCAO           PIC X(01).
014600         88  LK-FN-IFSC      VALUE "I".
014700         88  LK-FN-BANCO     VALUE "B".
014800         88  LK-FN-LST-IFSC  VALUE "X".
014900         88  LK-FN-LST-BANCO VALUE "Y".
015000     03  LK-IFSC-CODE        PIC X(11).
015100     03  LK-BANK-CODE        PIC X(10).
015200     03  LK-BANK-NAME        PIC X(40).
015300     03  FILLER              PIC X(08).
015400 01  LK-PARM-R REDEFINES LK-PARM-CADASTRO.
015500     03  FILLER              PIC X(01).
015600     03  LK-CHAVES           PIC X(21).
015700     03  FILLER              PIC X(48).
015800 
015900*----------------------------------------------------------------*
016000 PROCEDURE DIVISION USING LK-PARM-CADASTRO.
016100 
016200 P000-INICIO.
016300     IF LK-FN-IFSC
016400         PERFORM P100-ATUALIZA-IFSC THRU P100-EXIT
016500     ELSE
016600     IF LK-FN-BANCO
016700         PERFORM P200-ATUALIZA-BANCO THRU P200-EXIT
016800     ELSE
016900     IF LK-FN-LST-IFSC
017000         PERFORM P300-LISTA-IFSC THRU P300-EXIT
017100     ELSE
017200     IF LK-FN-LST-BANCO
017300         PERFORM P400-LISTA-BANCOS THRU P400-EXIT.
017400     GOBACK.
017500 
017600*----------------------------------------------------------------*
017700*  P100 - ATUALIZA-IFSC. RECONSTROI O ARQUIVO IFSCMSTR TROCANDO   *
017800*  A LINHA DE MESMO IFSC-CODE, OU ACRESCENTANDO SE NOVA.          *
017900*----------------------------------------------------------------*
018000 P100-ATUALIZA-IFSC.
018100     MOVE "N" TO WS-ACHOU-CADASTRO.
018200     OPEN OUTPUT IFSCMSTR-NOVO.
018300     OPEN INPUT IFSCMSTR.
018400     MOVE "N" TO WS-EOF-VELHO.
018500     IF FS-IF = "35"
018600         MOVE "S" TO WS-EOF-VELHO.
018700 P110-LOOP.
018800     IF FIM-VELHO
018900         GO TO P110-FIM.
019000     READ IFSCMSTR
019100         AT END
019200             MOVE "S" TO WS-EOF-VELHO
019300             GO TO P110-LOOP.
019400     IF IF-IFSC-CODE NOT = LK-IFSC-CODE
019500         MOVE REG-IFSC TO REG-IFSC-NOVO
019600         WRITE REG-IFSC-NOVO
019700         GO TO P110-LOOP.
019800     MOVE LK-IFSC-CODE TO IF-IFSC-CODE.
019900     MOVE LK-BANK-CODE TO IF-BANK-CODE.
020000     MOVE REG-IFSC     TO REG-IFSC-NOVO.
020100     WRITE REG-IFSC-NOVO.
020200     MOVE "S" TO WS-ACHOU-CADASTRO.
020300     GO TO P110-LOOP.
020400 P110-FIM.
020500     CLOSE IFSCMSTR.
020600     IF ACHOU-CADASTRADO
020700         ADD 1 TO WS-QTDE-ALTERACOES
020800     ELSE
020900         MOVE SPACES       TO REG-IFSC
021000         MOVE LK-IFSC-CODE TO IF-IFSC-CODE
021100         MOVE LK-BANK-CODE TO IF-BANK-CODE
021200         MOVE REG-IFSC     TO REG-IFSC-NOVO
021300         WRITE REG-IFSC-NOVO
021400         ADD 1 TO WS-QTDE-INCLUSOES.
021500     CLOSE IFSCMSTR-NOVO.
021600     PERFORM P500-SUBST-IFSC THRU P500-EXIT.
021700 P100-EXIT.
021800     EXIT.
021900 
022000*----------------------------------------------------------------*
022100*  P200 - ATUALIZA-BANCO. MESMA TECNICA DE P100, SOBRE O          *
022200*  ARQUIVO BANCOMSTR (CHAVE BC-BANK-CODE).                        *
022300*----------------------------------------------------------------*
022400 P200-ATUALIZA-BANCO.
022500     MOVE "N" TO WS-ACHOU-CADASTRO.
022600     OPEN OUTPUT BANCOMSTR-NOVO.
022700     OPEN INPUT BANCOMSTR.
022800     MOVE "N" TO WS-EOF-VELHO.
022900     IF FS-BM = "35"
023000         MOVE "S" TO WS-EOF-VELHO.
023100 P210-LOOP.
023200     IF FIM-VELHO
023300         GO TO P210-FIM.
023400     READ BANCOMSTR
023500         AT END
023600             MOVE "S" TO WS-EOF-VELHO
023700             GO TO P210-LOOP.
023800     IF BC-BANK-CODE NOT = LK-BANK-CODE
023900         MOVE REG-BCOCOD TO REG-BCOCOD-NOVO
024000         WRITE REG-BCOCOD-NOVO
024100         GO TO P210-LOOP.
024200     MOVE LK-BANK-CODE TO BC-BANK-CODE.
024300     MOVE LK-BANK-NAME TO BC-BANK-NAME.
024400     MOVE REG-BCOCOD   TO REG-BCOCOD-NOVO.
024500     WRITE REG-BCOCOD-NOVO.
024600     MOVE "S" TO WS-ACHOU-CADASTRO.
024700     GO TO P210-LOOP.
024800 P210-FIM.
024900     CLOSE BANCOMSTR.
025000     IF ACHOU-CADASTRADO
025100         ADD 1 TO WS-QTDE-ALTERACOES
025200     ELSE
025300         MOVE SPACES       TO REG-BCOCOD
025400         MOVE LK-BANK-CODE TO BC-BANK-CODE
025500         MOVE LK-BANK-NAME TO BC-BANK-NAME
025600         MOVE REG-BCOCOD   TO REG-BCOCOD-NOVO
025700         WRITE REG-BCOCOD-NOVO
025800         ADD 1 TO WS-QTDE-INCLUSOES.
025900     CLOSE BANCOMSTR-NOVO.
026000     PERFORM P600-SUBST-BANCO THRU P600-EXIT.
026100 P200-EXIT.
026200     EXIT.
026300 
026400*----------------------------------------------------------------*
026500*  P300 - LISTA-IFSC                                              *
026600*----------------------------------------------------------------*
026700 P300-LISTA-IFSC.
026800     ACCEPT WS-DATA-8 FROM DATE YYYYMMDD.
026900     OPEN OUTPUT RELATO.
027000     WRITE REG-RELATO FROM LINHA-CABEC-IFSC.
027100     WRITE REG-RELATO FROM LINHA-TRACO.
027200     MOVE "N" TO WS-EOF-VELHO.
027300     OPEN INPUT IFSCMSTR.
027400     IF FS-IF = "35"
027500         MOVE "S" TO WS-EOF-VELHO.
027600 P310-LOOP.
027700     IF FIM-VELHO
027800         GO TO P310-FIM.
027900     READ IFSCMSTR
028000         AT END
028100             MOVE "S" TO WS-EOF-VELHO
028200             GO TO P310-LOOP.
028300     MOVE IF-IFSC-CODE TO IFSC-DET.
028400     MOVE IF-BANK-CODE TO BANCO-DET.
028500     WRITE REG-RELATO FROM LINHA-DET-IFSC.
028600     ADD 1 TO WS-QTDE-LISTADOS.
028700     GO TO P310-LOOP.
028800 P310-FIM.
028900     WRITE REG-RELATO FROM LINHA-TRACO.
029000     CLOSE IFSCMSTR.
029100     CLOSE RELATO.
029200 P300-EXIT.
029300     EXIT.
029400 
029500*----------------------------------------------------------------*
029600*  P400 - LISTA-BANCOS                                            *
029700*----------------------------------------------------------------*
029800 P400-LISTA-BANCOS.
029900     ACCEPT WS-DATA-8 FROM DATE YYYYMMDD.
030000     OPEN OUTPUT RELATO.
030100     WRITE REG-RELATO FROM LINHA-CABEC-BANCO.
030200     WRITE REG-RELATO FROM LINHA-TRACO.
030300     MOVE "N" TO WS-EOF-VELHO.
030400     OPEN INPUT BANCOMSTR.
030500     IF FS-BM = "35"
030600         MOVE "S" TO WS-EOF-VELHO.
030700 P410-LOOP.
030800     IF FIM-VELHO
030900         GO TO P410-FIM.
031000     READ BANCOMSTR
031100         AT END
031200             MOVE "S" TO WS-EOF-VELHO
031300             GO TO P410-LOOP.
031400     MOVE BC-BANK-CODE TO COD-DET.
031500     MOVE BC-BANK-NAME TO NOME-DET.
031600     WRITE REG-RELATO FROM LINHA-DET-BANCO.
031700     ADD 1 TO WS-QTDE-LISTADOS.
031800     GO TO P410-LOOP.
031900 P410-FIM.
032000     WRITE REG-RELATO FROM LINHA-TRACO.
032100     CLOSE BANCOMSTR.
032200     CLOSE RELATO.
032300 P400-EXIT.
032400     EXIT.
032500 
032600*----------------------------------------------------------------*
032700*  P500 - SUBSTITUI O ARQUIVO IFSCMSTR PELO RECONSTRUIDO          *
032800*----------------------------------------------------------------*
032900 P500-SUBST-IFSC.
033000     OPEN OUTPUT IFSCMSTR.
033100     OPEN INPUT IFSCMSTR-NOVO.
033200     MOVE "N" TO WS-EOF-VELHO.
033300 P510-LOOP.
033400     IF FIM-VELHO
033500         GO TO P510-FIM.
033600     READ IFSCMSTR-NOVO
033700         AT END
033800             MOVE "S" TO WS-EOF-VELHO
033900             GO TO P510-LOOP.
034000     MOVE REG-IFSC-NOVO TO REG-IFSC.
034100     WRITE REG-IFSC.
034200     GO TO P510-LOOP.
034300 P510-FIM.
034400     CLOSE IFSCMSTR-NOVO.
034500     CLOSE IFSCMSTR.
034600 P500-EXIT.
034700     EXIT.
034800 
034900*----------------------------------------------------------------*
035000*  P600 - SUBSTITUI O ARQUIVO BANCOMSTR PELO RECONSTRUIDO         *
035100*----------------------------------------------------------------*
035200 P600-SUBST-BANCO.
035300     OPEN OUTPUT BANCOMSTR.
035400     OPEN INPUT BANCOMSTR-NOVO.
035500     MOVE "N" TO WS-EOF-VELHO.
035600 P610-LOOP.
035700     IF FIM-VELHO
035800         GO TO P610-FIM.
035900     READ BANCOMSTR-NOVO
036000         AT END
036100             MOVE "S" TO WS-EOF-VELHO
036200             GO TO P610-LOOP.
036300     MOVE REG-BCOCOD-NOVO TO REG-BCOCOD.
036400     WRITE REG-BCOCOD.
036500     GO TO P610-LOOP.
036600 P610-FIM.
036700     CLOSE BANCOMSTR-NOVO.
036800     CLOSE BANCOMSTR.
036900 P600-EXIT.
037000     EXIT.
037100 
