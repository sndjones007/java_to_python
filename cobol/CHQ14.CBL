000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CHQ14.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO COMERCIO - SETOR DE PROCESSAMENTO.
000500 DATE-WRITTEN.  02/05/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800*------------------------------------------------------------------*
000900*  CHQ14  -  GERENCIADOR DE STATUS DO CHEQUE                       *
001000*  MANTEM O ARQUIVO STATCHQ (ISAM PELA CHAVE CONTA+CHEQUE) COM O   *
001100*  ULTIMO STATUS CONHECIDO DE CADA CHEQUE (I=EMITIDO, P=PROCESSADO,*
001200*  C=CANCELADO/SUSTADO). CHAMADO PELO CHQ01 PARA CONSULTAR (FUNCAO *
001300*  "C") E PARA GRAVAR/ATUALIZAR (FUNCAO "G") O STATUS.             *
001400*------------------------------------------------------------------*
001500*                     H I S T O R I C O                             *
001600*------------------------------------------------------------------*
001700*     DATA       PROGR   REQ/OS   DESCRICAO                        *
001800*     02/05/1990 RFM     OS-077   VERSAO INICIAL - BASEADO BANCO14 *
001900*     08/18/1990 RFM     OS-090   INCLUIDA FUNCAO GRAVA (FUNCAO=G) *
002000*     09/29/1992 VLB     OS-129   SUPORTE A CANCELAMENTO (STATUS=C)*
002100*     04/27/1993 VLB     OS-166   CRIACAO AUTOMATICA DO ISAM (FS=35*
002200*     05/06/1996 VLB     OS-202   AJUSTE DE REWRITE X WRITE         *
002300*     08/30/1998 JCS     Y2K-09   NENHUM CAMPO DE DATA NESTE PGM   *
002400*     09/29/2001 MHF     OS-236   VALIDACAO DE FUNCAO DESCONHECIDA *
002500*------------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-370.
002900 OBJECT-COMPUTER. IBM-370.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS CLASSE-MOEDA IS "U" THRU "Z"
003300     UPSI-0 ON STATUS IS CHAVE-REPROCESSO.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT STATCHQ    ASSIGN TO CHQSTAT
003700         ORGANIZATION IS INDEXED
003800         ACCESS MODE  IS DYNAMIC
003900         RECORD KEY   IS ST-CHAVE
004000         FILE STATUS  IS FS-ST.
004100 
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  STATCHQ
004500     LABEL RECORD IS STANDARD
004600     VALUE OF FILE-ID IS "CHQSTAT.DAT".
004700 01  REG-STATUS.
004800     03  ST-CHAVE.
004900         05  ST-CONTA        PIC X(20).
005000         05  ST-CHEQUE       PIC X(20).
005100     03  ST-STATUS           PIC X(01).
005200         88  ST-EMITIDO      VALUE "I".
005300         88  ST-PROCESSADO   VALUE "P".
005400         88  ST-CANCELADO    VALUE "C".
005500     03  FILLER              PIC X(19).
005600 01  REG-STATUS-R REDEFINES REG-STATUS.
005700     03  ST-CHAVE-COMPLETA   PIC X(40).
005800     03  FILLER              PIC X(20).
005900 
006000*------------------------------------------------------------------*
006100 WORKING-STORAGE SECTION.
006200 77  FS-ST                   PIC X(02) VALUE SPACES.
006300 77  WS-ARQUIVO-ABERTO       PIC X VALUE "N".
006400     88  ARQUIVO-JA-ABERTO   VALUE "S".
006500 77  WS-QTDE-CONSULTAS       PIC 9(07) COMP VALUE ZERO.
006600 77  WS-QTDE-GRAVACOES       PIC 9(07) COMP VALUE ZERO.
006700 
006800 01  WS-CHAVE-BUSCA.
006900     03  WS-CB-CONTA         PIC X(20).
007000     03  WS-CB-CHEQUE        PIC X(20).
007100 01  WS-CHAVE-BUSCA-R REDEFINES WS-CHAVE-BUSCA.
007200     03  WS-CB-40            PIC X(40).
007300 
007400 01  WS-CONTADOR-R.
007500     03  WS-CT-CONSULTAS     PIC 9(07).
007600     03  WS-CT-GRAVACOES     PIC 9(07).
007700 
007800*----------  AREA DE COMUNICACAO COM O PROGRAMA CHAMADOR ----------*
007900 LINKAGE SECTION.
008000 01  LK-PARM-STATUS.
008100     03  LK-CONTA            PIC X(20).
008200     03  LK-CHEQUE           PIC X(20).
008300     03  LK-FUNCAO           PIC X(01).
008400         88  LK-FN-CONSULTA  VALUE "C".
008500         88  LK-FN-GRAVA     VALUE "G".
008600     03  LK-STATUS           PIC X(01).
008700     03  LK-ACHOU            PIC X(01).
008800         88  LK-ENCONTROU    VALUE "S".
008900     03  FILLER              PIC X(16).
009000 01  LK-CHAVE-R REDEFINES LK-PARM-STATUS.
009100     03  LK-CHV-CONTACHEQUE  PIC X(40).
009200     03  FILLER              PIC X(19).
009300 
009400*------------------------------------------------------------------*
009500 PROCEDURE DIVISION USING LK-PARM-STATUS.
009600 
009700 P000-INICIO.
009800     PERFORM P010-ABERTURA THRU P010-EXIT.
009900     MOVE "N" TO LK-ACHOU.
010000     IF LK-FN-CONSULTA
010100         PERFORM P100-CONSULTA-STATUS THRU P100-EXIT
010200     ELSE
010300     IF LK-FN-GRAVA
010400         PERFORM P200-GRAVA-STATUS THRU P200-EXIT.
010500     GOBACK.
010600 
010700*------------------------------------------------------------------*
010800 P010-ABERTURA.
010900     IF ARQUIVO-JA-ABERTO
011000         GO TO P010-EXIT.
011100     OPEN I-O STATCHQ.
011200     IF FS-ST = "35"
011300         OPEN OUTPUT STATCHQ
011400         CLOSE STATCHQ
011500         OPEN I-O STATCHQ.
011600     MOVE "S" TO WS-ARQUIVO-ABERTO.
011700 P010-EXIT.
011800     EXIT.
011900 
012000*------------------------------------------------------------------*
012100*  P100 - CONSULTA-STATUS (FUNCAO "C") - SO LE, NAO ALTERA NADA    *
012200*------------------------------------------------------------------*
012300 P100-CONSULTA-STATUS.
012400     MOVE LK-CONTA  TO WS-CB-CONTA.
012500     MOVE LK-CHEQUE TO WS-CB-CHEQUE.
012600     MOVE WS-CB-40  TO ST-CHAVE.
012700     READ STATCHQ
012800         INVALID KEY
012900             MOVE "N" TO LK-ACHOU
013000         NOT INVALID KEY
013100             MOVE "S"         TO LK-ACHOU
013200             MOVE ST-STATUS   TO LK-STATUS.
013300     ADD 1 TO WS-QTDE-CONSULTAS.
013400 P100-EXIT.
013500     EXIT.
013600 
013700*------------------------------------------------------------------*
013800*  P200 - GRAVA-STATUS (FUNCAO "G") - INCLUI OU ATUALIZA O STATUS  *
013900*------------------------------------------------------------------*
014000 P200-GRAVA-STATUS.
014100     MOVE LK-CONTA  TO WS-CB-CONTA.
014200     MOVE LK-CHEQUE TO WS-CB-CHEQUE.
014300     MOVE WS-CB-40  TO ST-CHAVE.
014400     READ STATCHQ
014500         INVALID KEY
014600             MOVE SPACES     TO REG-STATUS
014700             MOVE LK-CONTA   TO ST-CONTA
014800             MOVE LK-CHEQUE  TO ST-CHEQUE
014900             MOVE LK-STATUS  TO ST-STATUS
015000             WRITE REG-STATUS
015100             MOVE "S"        TO LK-ACHOU
015200         NOT INVALID KEY
015300             MOVE LK-STATUS  TO ST-STATUS
015400             REWRITE REG-STATUS
015500             MOVE "S"        TO LK-ACHOU.
015600     ADD 1 TO WS-QTDE-GRAVACOES.
015700 P200-EXIT.
015800     EXIT.
