000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CHQ12.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO COMERCIO - SETOR DE PROCESSAMENTO.
000500 DATE-WRITTEN.  04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800*------------------------------------------------------------------*
000900*  CHQ12  -  GERENCIADOR DE EXCECOES DE CHEQUE                     *
001000*  GRAVA AS EXCECOES REPORTADAS PELO CHQ01 (ALTERED/DUPLICATE/     *
001100*  BOUNCED/DELAYED/PROCESSINGERROR) NO ARQUIVO EXCECOES, IMPRIME O *
001200*  RELATORIO DE EXCECOES E ANEXA OS DADOS DE BOLETIM DE OCORRENCIA *
001300*  (FIR) A UMA EXCECAO DO TIPO BOUNCED JA EXISTENTE.               *
001400*------------------------------------------------------------------*
001500*                     H I S T O R I C O                             *
001600*------------------------------------------------------------------*
001700*     DATA       PROGR   REQ/OS   DESCRICAO                        *
001800*     04/02/1989 RFM     -----    VERSAO INICIAL - BASEADO BANCO12 *
001900*     06/14/1989 RFM     OS-045   ADAPTADO P/ GRAVACAO VIA CALL    *
002000*     09/30/1990 RFM     OS-091   RELATORIO DE EXCECOES EM PRINTER *
002100*     03/11/1992 VLB     OS-133   ROTINA DE ANEXO DE BOLETIM (FIR) *
002200*     07/19/1993 VLB     OS-168   REESCRITA TOTAL DO ARQUIVO P/FIR *
002300*     05/06/1996 VLB     OS-201   TOTALIZADOR DE EXCECOES NO RELAT.*
002400*     08/30/1998 JCS     Y2K-08   DATA COM 4 DIGITOS (ACCEPT CCYY) *
002500*     02/02/1999 JCS     Y2K-12   AJUSTE JANELA DE SECULO NO ARQ.  *
002600*     09/29/2001 MHF     OS-235   COMPARACAO DO TIPO SEM CASE      *
002700*------------------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-370.
003100 OBJECT-COMPUTER. IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS CLASSE-MOEDA IS "U" THRU "Z"
003500     UPSI-0 ON STATUS IS CHAVE-REPROCESSO.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT EXCECOES  ASSIGN TO CHQEXC
003900         ORGANIZATION IS SEQUENTIAL
004000         FILE STATUS IS FS-EXC.
004100 
004200     SELECT EXCECOES-NOVO ASSIGN TO CHQEXCN
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS FS-EXN.
004500 
004600     SELECT RELATO    ASSIGN TO PRINTER
004700         FILE STATUS IS FS-REL.
004800 
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  EXCECOES
005200     LABEL RECORD IS STANDARD
005300     VALUE OF FILE-ID IS "CHQEXC.DAT".
005400 01  REG-EXCECAO.
005500     03  EX-CONTA           PIC X(20).
005600     03  EX-CHEQUE          PIC X(20).
005700     03  EX-TIPO            PIC X(16).
005800     03  EX-DETALHE         PIC X(80).
005900     03  EX-DATA            PIC 9(08).
006000     03  EX-FIR-NUMERO      PIC X(20).
006100     03  EX-FIR-DELEGACIA   PIC X(40).
006200     03  EX-FIR-DATA        PIC 9(08).
006300     03  EX-FIR-OBS         PIC X(80).
006400     03  FILLER             PIC X(12).
006500 
006600 FD  EXCECOES-NOVO
006700     LABEL RECORD IS STANDARD
006800     VALUE OF FILE-ID IS "CHQEXCN.DAT".
006900 01  REG-EXCECAO-NOVO.
007000     03  FILLER             PIC X(304).
007100 
007200 FD  RELATO             LABEL RECORD IS OMITTED.
007300 01  REG-RELATO             PIC X(80).
007400 
007500*------------------------------------------------------------------*
007600 WORKING-STORAGE SECTION.
007700 77  FS-EXC                  PIC X(02) VALUE SPACES.
007800 77  FS-EXN                  PIC X(02) VALUE SPACES.
007900 77  FS-REL                  PIC X(02) VALUE SPACES.
008000 77  WS-EOF-EXC              PIC X VALUE "N".
008100     88  FIM-EXC             VALUE "S".
008200 77  WS-QTDE-GRAVADAS        PIC 9(07) COMP VALUE ZERO.
008300 77  WS-QTDE-LISTADAS        PIC 9(07) COMP VALUE ZERO.
008400 77  WS-VALOR-ANEXO-OK       PIC X VALUE "N".
008500     88  ANEXOU-COM-SUCESSO  VALUE "S".
008600 
008700 01  WS-TIPO-MAIUSCULO.
008800     03  WS-TIPO-8           PIC X(08).
008900 01  WS-TIPO-MAIUS-R REDEFINES WS-TIPO-MAIUSCULO.
009000     03  WS-TM-1             PIC X(01).
009100     03  WS-TM-RESTO         PIC X(07).
009200 
009300 01  WS-DATA-8               PIC 9(08).
009400 01  WS-DATA-8-R REDEFINES WS-DATA-8.
009500     03  WS-D8-CCYY          PIC 9(04).
009600     03  WS-D8-MM            PIC 9(02).
009700     03  WS-D8-DD            PIC 9(02).
009800 
009900 01  LINHA-CABEC1.
010000     03  FILLER              PIC X(02) VALUE SPACES.
010100     03  FILLER              PIC X(40) VALUE
010200         "ELDORADO - RELATORIO DE EXCECOES CHEQUE".
010300     03  FILLER              PIC X(10) VALUE " EMISSAO: ".
010400     03  DIA-DET             PIC 99.
010500     03  FILLER              PIC X(01) VALUE "/".
010600     03  MES-DET             PIC 99.
010700     03  FILLER              PIC X(01) VALUE "/".
010800     03  ANO-DET             PIC 9999.
010900     03  FILLER              PIC X(16) VALUE SPACES.
011000 
011100 01  LINHA-CABEC2.
011200     03  FILLER              PIC X(02) VALUE SPACES.
011300     03  FILLER              PIC X(20) VALUE "CONTA".
011400     03  FILLER              PIC X(20) VALUE "CHEQUE".
011500     03  FILLER              PIC X(16) VALUE "TIPO".
011600     03  FILLER              PIC X(22) VALUE "DETALHE".
011700 
011800 01  LINHA-DET.
011900     03  FILLER              PIC X(02) VALUE SPACES.
012000     03  CONTA-DET           PIC X(20).
012100     03  CHEQUE-DET          PIC X(20).
012200     03  TIPO-DET            PIC X(16).
012300     03  DETALHE-DET         PIC X(22).
012400 
012500 01  LINHA-TOTAL.
012600     03  FILLER              PIC X(02) VALUE SPACES.
012700     03  FILLER              PIC X(20) VALUE "TOTAL DE EXCECOES..:".
012800     03  TOTAL-DET           PIC ZZZ.ZZ9.
012900     03  FILLER              PIC X(36) VALUE SPACES.
013000 
013100 01  LINHA-TRACO.
013200     03  FILLER              PIC X(80) VALUE ALL "-".
013300 
013400 01  LINHA-LIMPA.
013500     03  FILLER              PIC X(80) VALUE ALL " ".
013600 
013700*----------  AREA DE COMUNICACAO COM O PROGRAMA CHAMADOR ----------*
013800 LINKAGE SECTION.
013900 01  LK-PARM-EXCECAO.
014000     03  LK-FUNCAO           PIC X(01).
014100         88  LK-FN-GRAVA     VALUE "G".
014200         88  LK-FN-LISTA     VALUE "L".
014300         88  LK-FN-ANEXA-FIR VALUE "F".
014400     03  LK-CONTA            PIC X(20).
014500     03  LK-CHEQUE           PIC X(20).
014600     03  LK-TIPO             PIC X(16).
014700     03  LK-DETALHE          PIC X(80).
014800     03  LK-DATA             PIC 9(08).
014900     03  LK-DATA-R REDEFINES LK-DATA.
015000         05  LK-DT-CCYY      PIC 9(04).
015100         05  LK-DT-MM        PIC 9(02).
015200         05  LK-DT-DD        PIC 9(02).
015300     03  LK-FIR-NUMERO       PIC X(20).
015400     03  LK-FIR-DELEGACIA    PIC X(40).
015500     03  LK-FIR-DATA         PIC 9(08).
015600     03  LK-FIR-OBS          PIC X(80).
015700     03  LK-ACHOU            PIC X(01).
015800         88  LK-ENCONTROU    VALUE "S".
015900     03  FILLER              PIC X(09).
016000 
016100*------------------------------------------------------------------*
016200 PROCEDURE DIVISION USING LK-PARM-EXCECAO.
016300 
016400 P000-INICIO.
016500     MOVE "N" TO LK-ACHOU.
016600     IF LK-FN-GRAVA
016700         PERFORM P100-GRAVA-EXCECAO THRU P100-EXIT
016800     ELSE
016900     IF LK-FN-LISTA
017000         PERFORM P200-LISTA-EXCECOES THRU P200-EXIT
017100     ELSE
017200     IF LK-FN-ANEXA-FIR
017300         PERFORM P300-ANEXA-FIR THRU P300-EXIT.
017400     GOBACK.
017500 
017600*------------------------------------------------------------------*
017700*  P100 - GRAVA UMA NOVA EXCECAO NO FIM DO ARQUIVO CHQEXC          *
017800*------------------------------------------------------------------*
017900 P100-GRAVA-EXCECAO.
018000     OPEN EXTEND EXCECOES.
018100     IF FS-EXC = "35"
018200         OPEN OUTPUT EXCECOES
018300         CLOSE EXCECOES
018400         OPEN EXTEND EXCECOES.
018500     MOVE SPACES        TO REG-EXCECAO.
018600     MOVE LK-CONTA      TO EX-CONTA.
018700     MOVE LK-CHEQUE     TO EX-CHEQUE.
018800     MOVE LK-TIPO       TO EX-TIPO.
018900     MOVE LK-DETALHE    TO EX-DETALHE.
019000     MOVE LK-DATA       TO EX-DATA.
019100     WRITE REG-EXCECAO.
019200     ADD 1 TO WS-QTDE-GRAVADAS.
019300     CLOSE EXCECOES.
019400 P100-EXIT.
019500     EXIT.
019600 
019700*------------------------------------------------------------------*
019800*  P200 - IMPRIME O RELATORIO DE EXCECOES (TODO O ARQUIVO)         *
019900*------------------------------------------------------------------*
020000 P200-LISTA-EXCECOES.
020100     ACCEPT WS-DATA-8 FROM DATE YYYYMMDD.
020200     MOVE WS-D8-DD   TO DIA-DET.
020300     MOVE WS-D8-MM   TO MES-DET.
020400     MOVE WS-D8-CCYY TO ANO-DET.
020500     OPEN INPUT EXCECOES.
020600     OPEN OUTPUT RELATO.
020700     WRITE REG-RELATO FROM LINHA-CABEC1.
020800     WRITE REG-RELATO FROM LINHA-TRACO.
020900     WRITE REG-RELATO FROM LINHA-CABEC2.
021000     WRITE REG-RELATO FROM LINHA-LIMPA.
021100     MOVE "N" TO WS-EOF-EXC.
021200 P210-LOOP.
021300     IF FIM-EXC
021400         GO TO P210-FIM.
021500     READ EXCECOES AT END
021600         MOVE "S" TO WS-EOF-EXC
021700         GO TO P210-FIM.
021800     MOVE EX-CONTA    TO CONTA-DET.
021900     MOVE EX-CHEQUE   TO CHEQUE-DET.
022000     MOVE EX-TIPO     TO TIPO-DET.
022100     MOVE EX-DETALHE (1:22) TO DETALHE-DET.
022200     WRITE REG-RELATO FROM LINHA-DET.
022300     ADD 1 TO WS-QTDE-LISTADAS.
022400     GO TO P210-LOOP.
022500 P210-FIM.
022600     WRITE REG-RELATO FROM LINHA-TRACO.
022700     MOVE WS-QTDE-LISTADAS TO TOTAL-DET.
022800     WRITE REG-RELATO FROM LINHA-TOTAL.
022900     CLOSE EXCECOES.
023000     CLOSE RELATO.
023100 P200-EXIT.
023200     EXIT.
023300 
023400*------------------------------------------------------------------*
023500*  P300 - ANEXA DADOS DE FIR A UMA EXCECAO "BOUNCED" JA GRAVADA.   *
023600*  SO ANEXA SE A CONTA+CHEQUE TIVEREM UMA EXCECAO CUJO TIPO SEJA   *
023700*  EXATAMENTE "BOUNCED" (SEM DIFERENCIAR MAIUSCULA/MINUSCULA); SE  *
023800*  NAO ACHAR, NAO GRAVA NADA E RETORNA LK-ACHOU = "N".             *
023900*------------------------------------------------------------------*
024000 P300-ANEXA-FIR.
024100     MOVE "N" TO WS-VALOR-ANEXO-OK.
024200     OPEN INPUT EXCECOES.
024300     OPEN OUTPUT EXCECOES-NOVO.
024400     MOVE "N" TO WS-EOF-EXC.
024500     PERFORM P310-LE-EXCECAO THRU P310-EXIT.
024600 P320-LOOP.
024700     IF FIM-EXC
024800         GO TO P320-FIM.
024900     IF EX-CONTA = LK-CONTA
025000         AND EX-CHEQUE = LK-CHEQUE
025100         AND NOT ANEXOU-COM-SUCESSO
025200         PERFORM P330-CONFERE-TIPO-BOUNCED THRU P330-EXIT.
025300     WRITE REG-EXCECAO-NOVO FROM REG-EXCECAO.
025400     PERFORM P310-LE-EXCECAO THRU P310-EXIT.
025500     GO TO P320-LOOP.
025600 P320-FIM.
025700     CLOSE EXCECOES.
025800     CLOSE EXCECOES-NOVO.
025900     IF ANEXOU-COM-SUCESSO
026000         PERFORM P340-SUBSTITUI-ARQUIVO THRU P340-EXIT
026100         MOVE "S" TO LK-ACHOU
026200     ELSE
026300         MOVE "N" TO LK-ACHOU.
026400 P300-EXIT.
026500     EXIT.
026600 
026700*------------------------------------------------------------------*
026800 P310-LE-EXCECAO.
026900     READ EXCECOES AT END
027000         MOVE "S" TO WS-EOF-EXC.
027100 P310-EXIT.
027200     EXIT.
027300 
027400*------------------------------------------------------------------*
027500 P330-CONFERE-TIPO-BOUNCED.
027600     MOVE SPACES      TO WS-TIPO-MAIUSCULO.
027700     MOVE EX-TIPO (1:8) TO WS-TIPO-8.
027800     INSPECT WS-TIPO-8 CONVERTING
027900         "abcdefghijklmnopqrstuvwxyz"
028000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028100     IF WS-TIPO-8 = "BOUNCED "
028200         MOVE LK-FIR-NUMERO    TO EX-FIR-NUMERO
028300         MOVE LK-FIR-DELEGACIA TO EX-FIR-DELEGACIA
028400         MOVE LK-FIR-DATA      TO EX-FIR-DATA
028500         MOVE LK-FIR-OBS       TO EX-FIR-OBS
028600         MOVE "S"              TO WS-VALOR-ANEXO-OK.
028700 P330-EXIT.
028800     EXIT.
028900 
029000*------------------------------------------------------------------*
029100 P340-SUBSTITUI-ARQUIVO.
029200     OPEN INPUT EXCECOES-NOVO.
029300     OPEN OUTPUT EXCECOES.
029400     MOVE "N" TO WS-EOF-EXC.
029500 P350-LOOP.
029600     READ EXCECOES-NOVO AT END
029700         MOVE "S" TO WS-EOF-EXC
029800         GO TO P350-FIM.
029900     WRITE REG-EXCECAO FROM REG-EXCECAO-NOVO.
030000     GO TO P350-LOOP.
030100 P350-FIM.
030200     CLOSE EXCECOES-NOVO.
030300     CLOSE EXCECOES.
030400 P340-EXIT.
030500     EXIT.
