000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CHQ06.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO COMERCIO - SETOR DE PROCESSAMENTO.
000500 DATE-WRITTEN.  09/18/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800*----------------------------------------------------------------*
000900*  C H Q 0 6  -  ORQUESTRACAO DA BATERIA DE FRAUDE               *
001000*  SUBROTINA CHAMADA PELO CHQ01. CHAMA O CHQ05 (VERIFICACOES      *
001100*  BASICAS) E COMBINA COM 5 SINAIS ADICIONAIS (VELOCIDADE,        *
001200*  PADRAO, DUPLICIDADE HISTORICA, FREQUENCIA INCOMUM E            *
001300*  SEMELHANCA COM LANCAMENTO RECENTE) PARA O VEREDITO FINAL E      *
001400*  O NIVEL DE ALERTA (LOW/MEDIUM/HIGH/CRITICAL).                  *
001500*----------------------------------------------------------------*
001600*                     H I S T O R I C O                          *
001700*----------------------------------------------------------------*
001800* DATA       PROGR   REQ/OS   DESCRICAO                          *
001900* 09/18/1990 RFM     OS-090   VERSAO INICIAL - CHAMA CHQ05        *
002000* 04/02/1991 RFM     OS-099   VELOCIDADE (JANELA DE 7 DIAS)       *
002100* 10/15/1991 RFM     OS-112   PADRAO (SEMELHANCA DE VALOR)        *
002200* 05/07/1993 VLB     OS-155   DUPLICIDADE HISTORICA (HISTIDX)     *
002300* 11/30/1994 VLB     OS-190   FREQUENCIA INCOMUM E NIVEL DE ALERTA*
002400* 12/28/1998 JCS     Y2K-07   DATA DA TRANSACAO COM 4 DIGITOS     *
002500* 08/09/2001 MHF     OS-234   FS=35 CRIA ARQUIVOS SE NAO EXISTEM  *
002600*----------------------------------------------------------------*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-370.
003000 OBJECT-COMPUTER. IBM-370.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS CLASSE-MOEDA IS "U" THRU "Z"
003400     UPSI-0 ON STATUS IS CHAVE-REPROCESSO.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT VELOCID  ASSIGN TO VELOCID
003800            ORGANIZATION IS INDEXED
003900            ACCESS MODE IS DYNAMIC
004000            RECORD KEY IS VL-CONTA
004100            FILE STATUS IS FS-VL.
004200 
004300     SELECT HISTIDX  ASSIGN TO HISTIDX
004400            ORGANIZATION IS INDEXED
004500            ACCESS MODE IS DYNAMIC
004600            RECORD KEY IS HD-CHAVE
004700            FILE STATUS IS FS-HD.
004800 
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  VELOCID
005200     LABEL RECORD IS STANDARD
005300     VALUE OF FILE-ID IS "VELOCID.DAT".
005400 01  REG-VELOC.
005500     03  VL-CONTA            PIC X(20).
005600     03  VL-QTDE-HIST-TOTAL  PIC 9(07) COMP.
005700     03  VL-QTDE-ITENS       PIC 9(03) COMP.
005800     03  VL-TABELA OCCURS 10 TIMES.
005900         05  VL-DATA         PIC 9(08).
006000         05  VL-DATA-R REDEFINES VL-DATA.
006100             07  VL-DT-CCYY  PIC 9(04).
006200             07  VL-DT-MM    PIC 9(02).
006300             07  VL-DT-DD    PIC 9(02).
006400         05  VL-VALOR        PIC S9(11)V99.
006500     03  FILLER              PIC X(10).
006600 
006700 FD  HISTIDX
006800     LABEL RECORD IS STANDARD
006900     VALUE OF FILE-ID IS "HISTIDX.DAT".
007000 01  REG-HISTIDX.
007100     03  HD-CHAVE.
007200         05  HD-CONTA        PIC X(20).
007300         05  HD-CHEQUE       PIC X(20).
007400     03  FILLER              PIC X(08).
007500 
007600*----------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800 77  FS-VL                   PIC X(02) VALUE SPACES.
007900 77  FS-HD                   PIC X(02) VALUE SPACES.
008000 77  WS-SUBS                 PIC 9(03) COMP VALUE ZERO.
008100 77  WS-SUBS-DESTINO         PIC 9(03) COMP VALUE ZERO.
008200 77  WS-QTDE-RECENTES        PIC 9(03) COMP VALUE ZERO.
008300 77  WS-QTDE-SEMELHANTES     PIC 9(03) COMP VALUE ZERO.
008400 77  WS-DIAS-ATUAL           PIC 9(07) COMP VALUE ZERO.
008500 77  WS-DIAS-ITEM            PIC 9(07) COMP VALUE ZERO.
008600 77  WS-DIAS-DIFF            PIC S9(07) COMP VALUE ZERO.
008700 77  WS-DIFF-VALOR           PIC S9(11)V99 VALUE ZERO.
008800 77  WS-MAIOR-VALOR          PIC S9(11)V99 VALUE ZERO.
008900 77  WS-SIMILARIDADE         PIC S9(03)V9999 VALUE ZERO.
009000 77  WS-SCORE-ALERTA         PIC 9(03) COMP VALUE ZERO.
009100 77  WS-LIMITE-FREQ          PIC S9(05)V9999 VALUE ZERO.
009200 
009300 01  WS-CHAVE-CONTA          PIC X(20).
009400 01  WS-CONTA-R REDEFINES WS-CHAVE-CONTA.
009500     03  WS-CONTA-AGENCIA    PIC X(04).
009600     03  WS-CONTA-NUMERO     PIC X(16).
009700 
009800 01  WS-PARM-BASE.
009900     03  WB-CONTA            PIC X(20).
010000     03  WB-CHEQUE           PIC X(20).
010100     03  WB-VALOR            PIC S9(11)V99.
010200     03  WB-DATA             PIC 9(08).
010300     03  WB-DUPLICADO        PIC X(01).
010400         88  WB-EH-DUPLICADO VALUE "S".
010500     03  WB-ANORMAL          PIC X(01).
010600         88  WB-EH-ANORMAL   VALUE "S".
010700     03  WB-SUSPEITO         PIC X(01).
010800         88  WB-EH-SUSPEITO  VALUE "S".
010900     03  FILLER              PIC X(06).
011000 
011100 77  WS-VELOCIDADE-FRAUDE    PIC X VALUE "N".
011200     88  VELOCIDADE-FRAUDE   VALUE "S".
011300 77  WS-PADRAO-FRAUDE        PIC X VALUE "N".
011400     88  PADRAO-FRAUDE       VALUE "S".
011500 77  WS-DUP-HISTORICA        PIC X VALUE "N".
011600     88  DUP-HISTORICA       VALUE "S".
011700 77  WS-FREQ-INCOMUM         PIC X VALUE "N".
011800     88  FREQ-INCOMUM        VALUE "S".
011900 77  WS-SEMELHANTE-RECENTE   PIC X VALUE "N".
012000     88  SEMELHANTE-RECENTE  VALUE "S".
012100 
012200*----------------------------------------------------------------*
012300 LINKAGE SECTION.
012400 01  LK-PARM-FRAUDE.
012500     03  LK-CONTA            PIC X(20).
012600     03  LK-CHEQUE           PIC X(20).
012700     03  LK-MOEDA            PIC X(03).
012800     03  LK-VALOR            PIC S9(11)V99.
012900     03  LK-DATA             PIC 9(08).
013000     03  LK-DATA-R REDEFINES LK-DATA.
013100         05  LK-DT-CCYY      PIC 9(04).
013200         05  LK-DT-MM        PIC 9(02).
013300         05  LK-DT-DD        PIC 9(02).
013400     03  LK-FRAUDE           PIC X(01).
013500         88  LK-EH-FRAUDE    VALUE "S".
013600     03  LK-NIVEL-ALERTA     PIC X(08).
013700     03  FILLER              PIC X(07).
013800 
013900*----------------------------------------------------------------*
014000 PROCEDURE DIVISION USING LK-PARM-FRAUDE.
014100 
014200 P000-INICIO.
014300     PERFORM P010-ABERTURA THRU P010-EXIT.
014400     MOVE "N" TO LK-FRAUDE.
014500     MOVE SPACES TO LK-NIVEL-ALERTA.
014600     MOVE ZERO TO WS-SCORE-ALERTA.
014700 
014800     MOVE LK-CONTA  TO WB-CONTA.
014900     MOVE LK-CHEQUE TO WB-CHEQUE.
015000     MOVE LK-VALOR  TO WB-VALOR.
015100     MOVE LK-DATA   TO WB-DATA.
015200     CALL "CHQ05" USING WS-PARM-BASE.
015300 
015400     PERFORM P400-VELOCIDADE THRU P400-EXIT.
015500     PERFORM P500-PADRAO THRU P500-EXIT.
015600     PERFORM P600-DUPLICIDADE-HISTORICA THRU P600-EXIT.
015700     PERFORM P700-FREQUENCIA-INCOMUM THRU P700-EXIT.
015800     PERFORM P800-SEMELHANTE-RECENTE THRU P800-EXIT.
015900     PERFORM P900-NIVEL-ALERTA THRU P900-EXIT.
016000 
016100     IF WB-EH-DUPLICADO OR WB-EH-ANORMAL OR WB-EH-SUSPEITO
016200             OR VELOCIDADE-FRAUDE OR PADRAO-FRAUDE
016300             OR DUP-HISTORICA OR FREQ-INCOMUM
016400             OR SEMELHANTE-RECENTE
016500         MOVE "S" TO LK-FRAUDE.
016600 
016700     PERFORM P990-ENCERRAMENTO THRU P990-EXIT.
016800     GOBACK.
016900 
017000*-----------------------------------------------------------*
017100 P010-ABERTURA.
017200     OPEN I-O VELOCID.
017300     IF FS-VL = "35"
017400         CLOSE VELOCID
017500         OPEN OUTPUT VELOCID
017600         CLOSE VELOCID
017700         OPEN I-O VELOCID.
017800     OPEN I-O HISTIDX.
017900     IF FS-HD = "35"
018000         CLOSE HISTIDX
018100         OPEN OUTPUT HISTIDX
018200         CLOSE HISTIDX
018300         OPEN I-O HISTIDX.
018400 P010-EXIT.
018500     EXIT.
018600 
018700*-----------------------------------------------------------*
018800*  P400 - VELOCITY FRAUD (MAIS DE 5 CHEQUES EM 7 DIAS)        *
018900*-----------------------------------------------------------*
019000 P400-VELOCIDADE.
019100     MOVE LK-CONTA TO VL-CONTA.
019200     MOVE "N" TO WS-VELOCIDADE-FRAUDE.
019300     READ VELOCID
019400         INVALID KEY
019500             MOVE SPACES   TO REG-VELOC
019600             MOVE LK-CONTA TO VL-CONTA
019700             MOVE ZERO     TO VL-QTDE-HIST-TOTAL
019800             MOVE ZERO     TO VL-QTDE-ITENS.
019900 
020000     PERFORM P410-EXPURGA-JANELA THRU P410-EXIT.
020100 
020200     COMPUTE WS-QTDE-RECENTES = VL-QTDE-ITENS + 1.
020300 
020400     IF WS-QTDE-RECENTES > 5
020500         SET VELOCIDADE-FRAUDE TO TRUE.
020600 
020700     PERFORM P420-INSERE-VELOCIDADE THRU P420-EXIT.
020800     ADD 1 TO VL-QTDE-HIST-TOTAL.
020900     REWRITE REG-VELOC
021000         INVALID KEY WRITE REG-VELOC.
021100 P400-EXIT.
021200     EXIT.
021300 
021400*-----------------------------------------------------------*
021500 P410-EXPURGA-JANELA.
021600     COMPUTE WS-DIAS-ATUAL =
021700             (LK-DT-CCYY * 360) + (LK-DT-MM * 30) + LK-DT-DD.
021800     MOVE ZERO TO WS-SUBS-DESTINO.
021900     MOVE 1 TO WS-SUBS.
022000 P410-LOOP.
022100     IF WS-SUBS > VL-QTDE-ITENS
022200         GO TO P410-FIM.
022300     COMPUTE WS-DIAS-ITEM =
022400          (VL-DT-CCYY (WS-SUBS) * 360)
022500        + (VL-DT-MM   (WS-SUBS) * 30)
022600        +  VL-DT-DD   (WS-SUBS).
022700     COMPUTE WS-DIAS-DIFF = WS-DIAS-ATUAL - WS-DIAS-ITEM.
022800     IF WS-DIAS-DIFF < 7
022900         ADD 1 TO WS-SUBS-DESTINO
023000         MOVE VL-DATA  (WS-SUBS) TO VL-DATA  (WS-SUBS-DESTINO)
023100         MOVE VL-VALOR (WS-SUBS) TO VL-VALOR (WS-SUBS-DESTINO).
023200     ADD 1 TO WS-SUBS.
023300     GO TO P410-LOOP.
023400 P410-FIM.
023500     MOVE WS-SUBS-DESTINO TO VL-QTDE-ITENS.
023600 P410-EXIT.
023700     EXIT.
023800 
023900*-----------------------------------------------------------*
024000 P420-INSERE-VELOCIDADE.
024100     IF VL-QTDE-ITENS < 10
024200         ADD 1 TO VL-QTDE-ITENS
024300         MOVE LK-DATA  TO VL-DATA  (VL-QTDE-ITENS)
024400         MOVE LK-VALOR TO VL-VALOR (VL-QTDE-ITENS)
024500         GO TO P420-EXIT.
024600*    TABELA CHEIA - DESCARTA O MAIS ANTIGO (POSICAO 1)
024700     MOVE 1 TO WS-SUBS.
024800 P420-LOOP.
024900     IF WS-SUBS > 9
025000         GO TO P420-FIM.
025100     MOVE VL-DATA  (WS-SUBS + 1) TO VL-DATA  (WS-SUBS).
025200     MOVE VL-VALOR (WS-SUBS + 1) TO VL-VALOR (WS-SUBS).
025300     ADD 1 TO WS-SUBS.
025400     GO TO P420-LOOP.
025500 P420-FIM.
025600     MOVE LK-DATA  TO VL-DATA  (10).
025700     MOVE LK-VALOR TO VL-VALOR (10).
025800 P420-EXIT.
025900     EXIT.
026000 
026100*-----------------------------------------------------------*
026200*  P500 - PATTERN FRAUD (3 OU MAIS VALORES PARECIDOS)         *
026300*-----------------------------------------------------------*
026400 P500-PADRAO.
026500     MOVE "N" TO WS-PADRAO-FRAUDE.
026600     IF VL-QTDE-ITENS < 3
026700         GO TO P500-EXIT.
026800     MOVE ZERO TO WS-QTDE-SEMELHANTES.
026900     MOVE 1 TO WS-SUBS.
027000 P500-LOOP.
027100     IF WS-SUBS > VL-QTDE-ITENS
027200         GO TO P500-FIM.
027300     PERFORM P510-CALCULA-SIMILARIDADE THRU P510-EXIT.
027400     IF WS-SIMILARIDADE > 0.95
027500         ADD 1 TO WS-QTDE-SEMELHANTES.
027600     ADD 1 TO WS-SUBS.
027700     GO TO P500-LOOP.
027800 P500-FIM.
027900     IF WS-QTDE-SEMELHANTES NOT < 3
028000         SET PADRAO-FRAUDE TO TRUE.
028100 P500-EXIT.
028200     EXIT.
028300 
028400*-----------------------------------------------------------*
028500 P510-CALCULA-SIMILARIDADE.
028600     COMPUTE WS-DIFF-VALOR =
028700             VL-VALOR (WS-SUBS) - LK-VALOR.
028800     IF WS-DIFF-VALOR < 0
028900         COMPUTE WS-DIFF-VALOR = WS-DIFF-VALOR * -1.
029000     IF VL-VALOR (WS-SUBS) > LK-VALOR
029100         MOVE VL-VALOR (WS-SUBS) TO WS-MAIOR-VALOR
029200     ELSE
029300         MOVE LK-VALOR TO WS-MAIOR-VALOR.
029400     MOVE 1 TO WS-SIMILARIDADE.
029500     IF WS-MAIOR-VALOR > 0
029600         COMPUTE WS-SIMILARIDADE ROUNDED =
029700                 1 - (WS-DIFF-VALOR / WS-MAIOR-VALOR).
029800 P510-EXIT.
029900     EXIT.
030000 
030100*-----------------------------------------------------------*
030200*  P600 - HISTORICAL DUPLICATE (CHEQUE JA VISTO NO HISTORICO) *
030300*-----------------------------------------------------------*
030400 P600-DUPLICIDADE-HISTORICA.
030500     MOVE "N" TO WS-DUP-HISTORICA.
030600     MOVE LK-CONTA  TO HD-CONTA.
030700     MOVE LK-CHEQUE TO HD-CHEQUE.
030800     READ HISTIDX
030900         INVALID KEY
031000             MOVE SPACES    TO REG-HISTIDX
031100             MOVE LK-CONTA  TO HD-CONTA
031200             MOVE LK-CHEQUE TO HD-CHEQUE
031300             WRITE REG-HISTIDX
031400             GO TO P600-EXIT.
031500     SET DUP-HISTORICA TO TRUE.
031600 P600-EXIT.
031700     EXIT.
031800 
031900*-----------------------------------------------------------*
032000*  P700 - UNUSUAL FREQUENCY (SO COM >= 10 CHEQUES HISTORICOS) *
032100*-----------------------------------------------------------*
032200 P700-FREQUENCIA-INCOMUM.
032300     MOVE "N" TO WS-FREQ-INCOMUM.
032400     IF VL-QTDE-HIST-TOTAL NOT < 10
032500         COMPUTE WS-LIMITE-FREQ ROUNDED =
032600                 (VL-QTDE-HIST-TOTAL / 3.0) * 3
032700         IF WS-QTDE-RECENTES > WS-LIMITE-FREQ
032800             SET FREQ-INCOMUM TO TRUE.
032900 P700-EXIT.
033000     EXIT.
033100 
033200*-----------------------------------------------------------*
033300*  P800 - SIMILAR TO RECENT (90% DE SEMELHANCA COM ALGUM      *
033400*         LANCAMENTO RECENTE DA JANELA DE VELOCIDADE)         *
033500*-----------------------------------------------------------*
033600 P800-SEMELHANTE-RECENTE.
033700     MOVE "N" TO WS-SEMELHANTE-RECENTE.
033800     MOVE 1 TO WS-SUBS.
033900 P800-LOOP.
034000     IF WS-SUBS > VL-QTDE-ITENS
034100         GO TO P800-EXIT.
034200     PERFORM P510-CALCULA-SIMILARIDADE THRU P510-EXIT.
034300     IF WS-SIMILARIDADE > 0.90
034400         SET SEMELHANTE-RECENTE TO TRUE.
034500     ADD 1 TO WS-SUBS.
034600     GO TO P800-LOOP.
034700 P800-EXIT.
034800     EXIT.
034900 
035000*-----------------------------------------------------------*
035100*  P900 - CALCULA O SCORE E O NIVEL DE ALERTA                 *
035200*-----------------------------------------------------------*
035300 P900-NIVEL-ALERTA.
035400     MOVE ZERO TO WS-SCORE-ALERTA.
035500     IF WB-EH-DUPLICADO OR DUP-HISTORICA
035600         ADD 3 TO WS-SCORE-ALERTA.
035700     IF WB-EH-ANORMAL
035800         ADD 2 TO WS-SCORE-ALERTA.
035900     IF WB-EH-SUSPEITO
036000         ADD 2 TO WS-SCORE-ALERTA.
036100     IF VELOCIDADE-FRAUDE
036200         ADD 2 TO WS-SCORE-ALERTA.
036300     IF PADRAO-FRAUDE
036400         ADD 2 TO WS-SCORE-ALERTA.
036500     IF FREQ-INCOMUM
036600         ADD 1 TO WS-SCORE-ALERTA.
036700     IF SEMELHANTE-RECENTE
036800         ADD 1 TO WS-SCORE-ALERTA.
036900 
037000     IF WS-SCORE-ALERTA NOT < 5 OR WB-EH-DUPLICADO OR DUP-HISTORICA
037100         MOVE "CRITICAL" TO LK-NIVEL-ALERTA
037200     ELSE
037300         IF WS-SCORE-ALERTA NOT < 3
037400             MOVE "HIGH"     TO LK-NIVEL-ALERTA
037500         ELSE
037600             IF WS-SCORE-ALERTA NOT < 2
037700                 MOVE "MEDIUM" TO LK-NIVEL-ALERTA
037800             ELSE
037900                 MOVE "LOW"    TO LK-NIVEL-ALERTA.
038000 P900-EXIT.
038100     EXIT.
038200 
038300*-----------------------------------------------------------*
038400 P990-ENCERRAMENTO.
038500     CLOSE VELOCID.
038600     CLOSE HISTIDX.
038700 P990-EXIT.
038800     EXIT.
