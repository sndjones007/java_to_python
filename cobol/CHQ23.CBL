000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CHQ23.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO COMERCIO - SETOR DE PROCESSAMENTO.
000500 DATE-WRITTEN.  06/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800*----------------------------------------------------------------*
000900*  C H Q 2 3  -  ADMINISTRACAO DE LOTES DE CHEQUES               *
001000*  MANTEM O ARQUIVO DE LOTES (LOTEMSTR), USADO PELO OPERADOR      *
001100*  PARA AGRUPAR CHEQUES POR REMESSA. FUNCOES: CRIAR UM LOTE       *
001200*  (SUBSTITUINDO O ANTERIOR DE MESMO CODIGO), LISTAR OS LOTES     *
001300*  EXISTENTES COM A QUANTIDADE DE CHEQUES DE CADA UM, E LISTAR    *
001400*  O DETALHE DE UM LOTE EM PARTICULAR.                            *
001500*----------------------------------------------------------------*
001600*                     H I S T O R I C O                           *
001700*----------------------------------------------------------------*
001800* DATA       PROGR   REQ/OS   DESCRICAO                          *
001900* 06/14/1991 RFM     OS-108   VERSAO INICIAL - BASEADO EM BANCO23*
002000* 11/02/1992 RFM     OS-134   SUBSTITUICAO DE LOTE EXISTENTE      *
002100* 07/19/1995 RFM     OS-197   QUEBRA DE CONTROLE POR BATCH-ID     *
002200* 09/03/1998 JCS     Y2K-09   DATA DE 4 DIGITOS NO CABECALHO      *
002300* 09/29/2001 MHF     OS-238   TOTAL DE CHEQUES POR LOTE NO RELATO*
002400*----------------------------------------------------------------*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-370.
002800 OBJECT-COMPUTER. IBM-370.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS CLASSE-MOEDA IS "U" THRU "Z"
003200     UPSI-0 ON STATUS IS CHAVE-REPROCESSO.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT LOTEMSTR    ASSIGN TO LOTEMSTR
003600            ORGANIZATION IS SEQUENTIAL
003700            FILE STATUS IS FS-LM.
003800 
003900     SELECT LOTEMSTR-NOVO ASSIGN TO LOTENOVO
004000            ORGANIZATION IS SEQUENTIAL
004100            FILE STATUS IS FS-LN.
004200 
004300     SELECT LOTE-ENTRADA ASSIGN TO LOTEENTR
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS IS FS-LE.
004600 
004700     SELECT RELATO       ASSIGN TO PRINTER
004800            FILE STATUS IS FS-REL.
004900 
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  LOTEMSTR
005300     LABEL RECORD IS STANDARD
005400     VALUE OF FILE-ID IS "LOTEMSTR.DAT".
005500 01  REG-LOTE.
005600     03  LT-BATCH-ID         PIC X(12).
005700     03  LT-CONTA            PIC X(20).
005800     03  LT-CHEQUE           PIC X(20).
005900     03  LT-MOEDA            PIC X(03).
006000     03  LT-VALOR            PIC S9(11)V99.
006100     03  LT-ASSINATURA       PIC X(60).
006200     03  FILLER              PIC X(17).
006300 
006400 FD  LOTEMSTR-NOVO
006500     LABEL RECORD IS STANDARD
006600     VALUE OF FILE-ID IS "LOTENOVO.DAT".
006700 01  REG-LOTE-NOVO           PIC X(145).
006800 
006900 FD  LOTE-ENTRADA
007000     LABEL RECORD IS STANDARD
007100     VALUE OF FILE-ID IS "LOTEENTR.DAT".
007200 01  REG-LOTE-ENTRADA.
007300     03  LE-CONTA            PIC X(20).
007400     03  LE-CHEQUE           PIC X(20).
007500     03  LE-MOEDA            PIC X(03).
007600     03  LE-VALOR            PIC S9(11)V99.
007700     03  LE-ASSINATURA       PIC X(60).
007800     03  FILLER              PIC X(17).
007900 
008000 FD  RELATO              LABEL RECORD IS OMITTED.
008100 01  REG-RELATO              PIC X(80).
008200 
008300*----------------------------------------------------------------*
008400 WORKING-STORAGE SECTION.
008500 77  FS-LM                    PIC X(02) VALUE SPACES.
008600 77  FS-LN                    PIC X(02) VALUE SPACES.
008700 77  FS-LE                    PIC X(02) VALUE SPACES.
008800 77  FS-REL                   PIC X(02) VALUE SPACES.
008900 77  WS-EOF-LM                PIC X VALUE "N".
009000     88  FIM-LM               VALUE "S".
009100 77  WS-EOF-LE                PIC X VALUE "N".
009200     88  FIM-LE               VALUE "S".
009300 77  WS-QTDE-GRAVADOS         PIC 9(05) COMP VALUE ZERO.
009400 77  WS-QTDE-LOTE             PIC 9(05) COMP VALUE ZERO.
009500 77  WS-QTDE-LOTES            PIC 9(03) COMP VALUE ZERO.
009600 
009700 01  WS-BATCH-ATUAL           PIC X(12) VALUE SPACES.
009800 01  WS-BATCH-ANTERIOR        PIC X(12) VALUE SPACES.
009900 01  WS-BATCH-ANT-R REDEFINES WS-BATCH-ANTERIOR.
010000     03  WS-BA-6              PIC X(06).
010100     03  WS-BA-RESTO          PIC X(06).
010200 
010300 01  WS-DATA-8                PIC 9(08).
010400 01  WS-DATA-8-R REDEFINES WS-DATA-8.
010500     03  WS-D8-CCYY           PIC 9(04).
010600     03  WS-D8-MM             PIC 9(02).
010700     03  WS-D8-DD             PIC 9(02).
010800 
010900 01  WS-MOSTRA-VALOR          PIC ZZZZZZZZZ.99-.
011000 
011100 01  LINHA-CABEC.
011200     03  FILLER               PIC X(02) VALUE SPACES.
011300     03  FILLER               PIC X(30) VALUE
011400         "ELDORADO - LOTES DE CHEQUES  ".
011500     03  FILLER               PIC X(06) VALUE "DATA: ".
011600     03  CAB-DD               PIC 99.
011700     03  FILLER               PIC X(01) VALUE "/".
011800     03  CAB-MM               PIC 99.
011900     03  FILLER               PIC X(01) VALUE "/".
012000     03  CAB-CCYY             PIC 9999.
012100     03  FILLER               PIC X(31) VALUE SPACES.
012200 
012300 01  LINHA-LOTE.
012400     03  FILLER               PIC X(04) VALUE SPACES.
012500     03  LOTE-DET             PIC X(12).
012600     03  FILLER               PIC X(10) VALUE " QTDE CHQ:".
012700     03  QTDE-DET             PIC ZZ9.
012800     03  FILLER               PIC X(51) VALUE SPACES.
012900 
013000 01  LINHA-DET.
013100     03  FILLER               PIC X(02) VALUE SPACES.
013200     03  CONTA-DET            PIC X(20).
013300     03  CHEQUE-DET           PIC X(20).
013400     03  MOEDA-DET            PIC X(04).
013500     03  VALOR-DET            PIC ZZZZZZZZZ.99-.
013600     03  FILLER               PIC X(21) VALUE SPACES.
013700 
013800 01  LINHA-TRACO.
013900     03  FILLER               PIC X(80) VALUE ALL "-".
014000 
014100*---------- AREA DE COMUNICACAO COM O PROGRAMA CHAMADOR ----------*
014200 LINKAGE SECTION.
014300 01  LK-PARM-LOTE.
014400     03  LK-FUNCAO            PIC X(01).
014500         88  LK-FN-CRIA       VALUE "C".
014600         88  LK-FN-LISTA      VALUE "L".
014700         88  LK-FN-DETALHE    VALUE "D".
014800     03  LK-BATCH-ID          PIC X(12).
014900     03  FILLER               PIC X(19).
015000 01  LK-PARM-R REDEFINES LK-PARM-LOTE.
015100     03  FILLER               PIC X(01).
015200     03  LK-BID-R             PIC X(12).
015300     03  FILLER               PIC X(19).
015400 
015500*----------------------------------------------------------------*
015600 PROCEDURE DIVISION USING LK-PARM-LOTE.
015700 
015800 P000-INICIO.
015900     ACCEPT WS-DATA-8 FROM DATE YYYYMMDD.
016000     IF LK-FN-CRIA
016100         PERFORM P100-CRIA-LOTE THRU P100-EXIT
016200     ELSE
016300     IF LK-FN-LISTA
016400         PERFORM P200-LISTA-LOTES THRU P200-EXIT
016500     ELSE
016600     IF LK-FN-DETALHE
016700         PERFORM P300-DETALHE-LOTE THRU P300-EXIT.
016800     GOBACK.
016900 
017000*----------------------------------------------------------------*
017100*  P100 - CRIA-LOTE. LE OS CHEQUES DO LOTE EM LOTE-ENTRADA E      *
017200*  GRAVA EM LOTEMSTR, DESCARTANDO PRIMEIRO QUALQUER LOTE ANTIGO   *
017300*  DE MESMO BATCH-ID (RECONSTRUCAO TOTAL DO ARQUIVO).             *
017400*----------------------------------------------------------------*
017500 P100-CRIA-LOTE.
017600     MOVE ZERO TO WS-QTDE-GRAVADOS.
017700     OPEN OUTPUT LOTEMSTR-NOVO.
017800     MOVE "N" TO WS-EOF-LM.
017900     OPEN INPUT LOTEMSTR.
018000     IF FS-LM = "35"
018100         MOVE "S" TO WS-EOF-LM.
018200 P110-COPIA-VELHOS.
018300     IF FIM-LM
018400         GO TO P110-FIM.
018500     READ LOTEMSTR
018600         AT END
018700             MOVE "S" TO WS-EOF-LM
018800             GO TO P110-COPIA-VELHOS.
018900     IF LT-BATCH-ID = LK-BATCH-ID
019000         GO TO P110-COPIA-VELHOS.
019100     MOVE REG-LOTE TO REG-LOTE-NOVO.
019200     WRITE REG-LOTE-NOVO.
019300     GO TO P110-COPIA-VELHOS.
019400 P110-FIM.
019500     CLOSE LOTEMSTR.
019600     OPEN INPUT LOTE-ENTRADA.
019700     MOVE "N" TO WS-EOF-LE.
019800     IF FS-LE = "35"
019900         MOVE "S" TO WS-EOF-LE.
020000 P120-LER-ENTRADA.
020100     IF FIM-LE
020200         GO TO P120-FIM.
020300     READ LOTE-ENTRADA
020400         AT END
020500             MOVE "S" TO WS-EOF-LE
020600             GO TO P120-LER-ENTRADA.
020700     MOVE LK-BATCH-ID    TO LT-BATCH-ID.
020800     MOVE LE-CONTA       TO LT-CONTA.
020900     MOVE LE-CHEQUE      TO LT-CHEQUE.
021000     MOVE LE-MOEDA       TO LT-MOEDA.
021100     MOVE LE-VALOR       TO LT-VALOR.
021200     MOVE LE-ASSINATURA  TO LT-ASSINATURA.
021300     MOVE REG-LOTE TO REG-LOTE-NOVO.
021400     WRITE REG-LOTE-NOVO.
021500     ADD 1 TO WS-QTDE-GRAVADOS.
021600     GO TO P120-LER-ENTRADA.
021700 P120-FIM.
021800     CLOSE LOTE-ENTRADA.
021900     CLOSE LOTEMSTR-NOVO.
022000     PERFORM P400-SUBSTITUI-ARQUIVO THRU P400-EXIT.
022100 P100-EXIT.
022200     EXIT.
022300 
022400*----------------------------------------------------------------*
022500*  P200 - LISTA-LOTES. PERCORRE LOTEMSTR (SEQUENCIAL PELA ORDEM  *
022600*  DE GRAVACAO) E IMPRIME UMA LINHA POR BATCH-ID DISTINTO COM A  *
022700*  QUANTIDADE DE CHEQUES DAQUELE LOTE (QUEBRA DE CONTROLE).      *
022800*----------------------------------------------------------------*
022900 P200-LISTA-LOTES.
023000     OPEN OUTPUT RELATO.
023100     MOVE WS-D8-DD   TO CAB-DD.
023200     MOVE WS-D8-MM   TO CAB-MM.
023300     MOVE WS-D8-CCYY TO CAB-CCYY.
023400     WRITE REG-RELATO FROM LINHA-CABEC.
023500     WRITE REG-RELATO FROM LINHA-TRACO.
023600     MOVE ZERO TO WS-QTDE-LOTE.
023700     MOVE ZERO TO WS-QTDE-LOTES.
023800     MOVE SPACES TO WS-BATCH-ANTERIOR.
023900     MOVE "N" TO WS-EOF-LM.
024000     OPEN INPUT LOTEMSTR.
024100     IF FS-LM = "35"
024200         MOVE "S" TO WS-EOF-LM.
024300 P210-LOOP.
024400     IF FIM-LM
024500         GO TO P210-FIM.
024600     READ LOTEMSTR
024700         AT END
024800             MOVE "S" TO WS-EOF-LM
024900             GO TO P210-QUEBRA-FINAL.
025000     IF LT-BATCH-ID = WS-BATCH-ANTERIOR OR WS-BATCH-ANTERIOR = SPACES
025100         GO TO P210-CONTINUA.
025200     PERFORM P220-IMPRIME-QUEBRA THRU P220-EXIT.
025300 P210-CONTINUA.
025400     MOVE LT-BATCH-ID TO WS-BATCH-ANTERIOR.
025500     ADD 1 TO WS-QTDE-LOTE.
025600     GO TO P210-LOOP.
025700 P210-QUEBRA-FINAL.
025800     IF WS-BATCH-ANTERIOR NOT = SPACES
025900         PERFORM P220-IMPRIME-QUEBRA THRU P220-EXIT.
026000     GO TO P210-LOOP.
026100 P210-FIM.
026200     WRITE REG-RELATO FROM LINHA-TRACO.
026300     CLOSE LOTEMSTR.
026400     CLOSE RELATO.
026500 P200-EXIT.
026600     EXIT.
026700 
026800 P220-IMPRIME-QUEBRA.
026900     MOVE WS-BATCH-ANTERIOR TO LOTE-DET.
027000     MOVE WS-QTDE-LOTE      TO QTDE-DET.
027100     WRITE REG-RELATO FROM LINHA-LOTE.
027200     ADD 1 TO WS-QTDE-LOTES.
027300     MOVE ZERO TO WS-QTDE-LOTE.
027400 P220-EXIT.
027500     EXIT.
027600 
027700*----------------------------------------------------------------*
027800*  P300 - DETALHE-LOTE. LISTA CADA CHEQUE DO BATCH-ID RECEBIDO    *
027900*  EM LK-BATCH-ID.                                                *
028000*----------------------------------------------------------------*
028100 P300-DETALHE-LOTE.
028200     OPEN OUTPUT RELATO.
028300     MOVE WS-D8-DD   TO CAB-DD.
028400     MOVE WS-D8-MM   TO CAB-MM.
028500     MOVE WS-D8-CCYY TO CAB-CCYY.
028600     WRITE REG-RELATO FROM LINHA-CABEC.
028700     WRITE REG-RELATO FROM LINHA-TRACO.
028800     MOVE "N" TO WS-EOF-LM.
028900     OPEN INPUT LOTEMSTR.
029000     IF FS-LM = "35"
029100         MOVE "S" TO WS-EOF-LM.
029200 P320-LOOP.
029300     IF FIM-LM
029400         GO TO P320-FIM.
029500     READ LOTEMSTR
029600         AT END
029700             MOVE "S" TO WS-EOF-LM
029800             GO TO P320-LOOP.
029900     IF LT-BATCH-ID NOT = LK-BATCH-ID
030000         GO TO P320-LOOP.
030100     MOVE LT-CONTA  TO CONTA-DET.
030200     MOVE LT-CHEQUE TO CHEQUE-DET.
030300     MOVE LT-MOEDA  TO MOEDA-DET.
030400     MOVE LT-VALOR  TO VALOR-DET.
030500     WRITE REG-RELATO FROM LINHA-DET.
030600     GO TO P320-LOOP.
030700 P320-FIM.
030800     WRITE REG-RELATO FROM LINHA-TRACO.
030900     CLOSE LOTEMSTR.
031000     CLOSE RELATO.
031100 P300-EXIT.
031200     EXIT.
031300 
031400*----------------------------------------------------------------*
031500*  P400 - SUBSTITUI O ARQUIVO LOTEMSTR PELO NOVO RECONSTRUIDO     *
031600*----------------------------------------------------------------*
031700 P400-SUBSTITUI-ARQUIVO.
031800     OPEN OUTPUT LOTEMSTR.
031900     OPEN INPUT LOTEMSTR-NOVO.
032000     MOVE "N" TO WS-EOF-LM.
032100 P410-LOOP.
032200     IF FIM-LM
032300         GO TO P410-FIM.
032400     READ LOTEMSTR-NOVO
032500         AT END
032600             MOVE "S" TO WS-EOF-LM
032700             GO TO P410-LOOP.
032800     MOVE REG-LOTE-NOVO TO REG-LOTE.
032900     WRITE REG-LOTE.
033000     GO TO P410-LOOP.
033100 P410-FIM.
033200     CLOSE LOTEMSTR-NOVO.
033300     CLOSE LOTEMSTR.
033400 P400-EXIT.
033500     EXIT.
033600 
