000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CHQCONF.
000300 AUTHOR.        V-BUENO.
000400 INSTALLATION.  ELDORADO COMERCIO - SETOR DE PROCESSAMENTO.
000500 DATE-WRITTEN.  09/29/1992.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800*------------------------------------------------------------------*
000900*  CHQCONF  -  CONFERENCIA / TRAVAMENTO DE CHEQUES EM SUSPENSE     *
001000*  MANTEM O CONJUNTO DE CHEQUES MARCADOS COMO "TRAVADOS" (TRANSA-  *
001100*  CAO PRESA, AGUARDANDO CONFERENCIA MANUAL DO OPERADOR). FUNCOES  *
001200*  CHAMADAS PELO JOB DE ADMINISTRACAO: MARCAR, DESMARCAR E LISTAR. *
001300*------------------------------------------------------------------*
001400*                     H I S T O R I C O                             *
001500*------------------------------------------------------------------*
001600*     DATA       PROGR   REQ/OS   DESCRICAO                        *
001700*     09/29/1992 VLB     OS-129   VERSAO INICIAL - BASEADO BANCONF *
001800*     02/12/1993 VLB     OS-138   ROTINA DE DESMARCACAO (RESET)    *
001900*     04/27/1993 VLB     OS-166   CRIACAO AUTOMATICA DO ISAM (FS=35*
002000*     05/06/1996 VLB     OS-203   RELATORIO DE TRAVADOS EM PRINTER *
002100*     08/30/1998 JCS     Y2K-10   DATA DA MARCACAO COM 4 DIGITOS   *
002200*     09/29/2001 MHF     OS-237   RETORNA "ACHOU" NO RESET         *
002300*------------------------------------------------------------------*
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-370.
002700 OBJECT-COMPUTER. IBM-370.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM
003000     CLASS CLASSE-MOEDA IS "U" THRU "Z"
003100     UPSI-0 ON STATUS IS CHAVE-REPROCESSO.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT TRAVADOS   ASSIGN TO CHQTRAV
003500         ORGANIZATION IS INDEXED
003600         ACCESS MODE  IS DYNAMIC
003700         RECORD KEY   IS TV-CHEQUE
003800         FILE STATUS  IS FS-TV.
003900 
004000     SELECT RELATO     ASSIGN TO PRINTER
004100         FILE STATUS  IS FS-REL.
004200 
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  TRAVADOS
004600     LABEL RECORD IS STANDARD
004700     VALUE OF FILE-ID IS "CHQTRAV.DAT".
004800 01  REG-TRAVADO.
004900     03  TV-CHEQUE           PIC X(20).
005000     03  TV-DATA-MARCA       PIC 9(08).
005100     03  FILLER              PIC X(12).
005200 01  REG-TRAVADO-R REDEFINES REG-TRAVADO.
005300     03  FILLER              PIC X(20).
005400     03  TV-DTM-CCYY         PIC 9(04).
005500     03  TV-DTM-MM           PIC 9(02).
005600     03  TV-DTM-DD           PIC 9(02).
005700     03  FILLER              PIC X(12).
005800 
005900 FD  RELATO             LABEL RECORD IS OMITTED.
006000 01  REG-RELATO             PIC X(80).
006100 
006200*------------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400 77  FS-TV                   PIC X(02) VALUE SPACES.
006500 77  FS-REL                  PIC X(02) VALUE SPACES.
006600 77  WS-EOF-TV               PIC X VALUE "N".
006700     88  FIM-TV              VALUE "S".
006800 77  WS-QTDE-LISTADOS        PIC 9(05) COMP VALUE ZERO.
006900 
007000 01  WS-DATA-8               PIC 9(08).
007100 01  WS-DATA-8-R REDEFINES WS-DATA-8.
007200     03  WS-D8-CCYY          PIC 9(04).
007300     03  WS-D8-MM            PIC 9(02).
007400     03  WS-D8-DD            PIC 9(02).
007500 
007600 01  LINHA-CABEC.
007700     03  FILLER              PIC X(02) VALUE SPACES.
007800     03  FILLER              PIC X(40) VALUE
007900         "ELDORADO - CHEQUES TRAVADOS (SUSPENSE) ".
008000     03  FILLER              PIC X(38) VALUE SPACES.
008100 
008200 01  LINHA-DET.
008300     03  FILLER              PIC X(04) VALUE SPACES.
008400     03  CHEQUE-DET          PIC X(20).
008500     03  FILLER              PIC X(10) VALUE " DESDE: ".
008600     03  DIA-DET             PIC 99.
008700     03  FILLER              PIC X(01) VALUE "/".
008800     03  MES-DET             PIC 99.
008900     03  FILLER              PIC X(01) VALUE "/".
009000     03  ANO-DET             PIC 9999.
009100     03  FILLER              PIC X(21) VALUE SPACES.
009200 
009300 01  LINHA-TRACO.
009400     03  FILLER              PIC X(80) VALUE ALL "-".
009500 
009600*----------  AREA DE COMUNICACAO COM O PROGRAMA CHAMADOR ----------*
009700 LINKAGE SECTION.
009800 01  LK-PARM-TRAVA.
009900     03  LK-FUNCAO           PIC X(01).
010000         88  LK-FN-MARCA     VALUE "M".
010100         88  LK-FN-DESMARCA  VALUE "R".
010200         88  LK-FN-LISTA     VALUE "L".
010300     03  LK-CHEQUE           PIC X(20).
010400     03  LK-ACHOU            PIC X(01).
010500         88  LK-ENCONTROU    VALUE "S".
010600     03  FILLER              PIC X(10).
010700 01  LK-PARM-R REDEFINES LK-PARM-TRAVA.
010800     03  FILLER              PIC X(21).
010900     03  LK-PT-ACHOU         PIC X(01).
011000     03  FILLER              PIC X(10).
011100 
011200*------------------------------------------------------------------*
011300 PROCEDURE DIVISION USING LK-PARM-TRAVA.
011400 
011500 P000-INICIO.
011600     PERFORM P010-ABERTURA THRU P010-EXIT.
011700     MOVE "N" TO LK-ACHOU.
011800     IF LK-FN-MARCA
011900         PERFORM P100-MARCA-TRAVADA THRU P100-EXIT
012000     ELSE
012100     IF LK-FN-DESMARCA
012200         PERFORM P200-DESMARCA-TRAVADA THRU P200-EXIT
012300     ELSE
012400     IF LK-FN-LISTA
012500         PERFORM P300-LISTA-TRAVADAS THRU P300-EXIT.
012600     CLOSE TRAVADOS.
012700     GOBACK.
012800 
012900*------------------------------------------------------------------*
013000 P010-ABERTURA.
013100     OPEN I-O TRAVADOS.
013200     IF FS-TV = "35"
013300         OPEN OUTPUT TRAVADOS
013400         CLOSE TRAVADOS
013500         OPEN I-O TRAVADOS.
013600 P010-EXIT.
013700     EXIT.
013800 
013900*------------------------------------------------------------------*
014000*  P100 - MARCA-TRANSACAO-TRAVADA (FUNCAO "M")                     *
014100*------------------------------------------------------------------*
014200 P100-MARCA-TRAVADA.
014300     ACCEPT WS-DATA-8 FROM DATE YYYYMMDD.
014400     MOVE LK-CHEQUE TO TV-CHEQUE.
014500     READ TRAVADOS
014600         INVALID KEY
014700             MOVE SPACES     TO REG-TRAVADO
014800             MOVE LK-CHEQUE  TO TV-CHEQUE
014900             MOVE WS-DATA-8  TO TV-DATA-MARCA
015000             WRITE REG-TRAVADO
015100         NOT INVALID KEY
015200             MOVE WS-DATA-8  TO TV-DATA-MARCA
015300             REWRITE REG-TRAVADO.
015400     MOVE "S" TO LK-ACHOU.
015500 P100-EXIT.
015600     EXIT.
015700 
015800*------------------------------------------------------------------*
015900*  P200 - RESET-TRANSACAO-TRAVADA (FUNCAO "R") - INFORMA SE ACHOU  *
016000*------------------------------------------------------------------*
016100 P200-DESMARCA-TRAVADA.
016200     MOVE LK-CHEQUE TO TV-CHEQUE.
016300     READ TRAVADOS
016400         INVALID KEY
016500             MOVE "N" TO LK-ACHOU
016600         NOT INVALID KEY
016700             DELETE TRAVADOS
016800             MOVE "S" TO LK-ACHOU.
016900 P200-EXIT.
017000     EXIT.
017100 
017200*------------------------------------------------------------------*
017300*  P300 - DISPLAY-STUCK-TRANSACTIONS (FUNCAO "L") - IMPRIME LISTA  *
017400*------------------------------------------------------------------*
017500 P300-LISTA-TRAVADAS.
017600     ACCEPT WS-DATA-8 FROM DATE YYYYMMDD.
017700     OPEN OUTPUT RELATO.
017800     WRITE REG-RELATO FROM LINHA-CABEC.
017900     WRITE REG-RELATO FROM LINHA-TRACO.
018000     MOVE "N" TO WS-EOF-TV.
018100     MOVE LOW-VALUES TO TV-CHEQUE.
018200     START TRAVADOS KEY IS NOT LESS THAN TV-CHEQUE
018300         INVALID KEY MOVE "S" TO WS-EOF-TV.
018400 P310-LOOP.
018500     IF FIM-TV
018600         GO TO P310-FIM.
018700     READ TRAVADOS NEXT RECORD
018800         AT END
018900             MOVE "S" TO WS-EOF-TV
019000             GO TO P310-LOOP.
019100     MOVE TV-CHEQUE      TO CHEQUE-DET.
019200     MOVE TV-DATA-MARCA  TO WS-DATA-8.
019300     MOVE WS-D8-DD       TO DIA-DET.
019400     MOVE WS-D8-MM       TO MES-DET.
019500     MOVE WS-D8-CCYY     TO ANO-DET.
019600     WRITE REG-RELATO FROM LINHA-DET.
019700     ADD 1 TO WS-QTDE-LISTADOS.
019800     GO TO P310-LOOP.
019900 P310-FIM.
020000     WRITE REG-RELATO FROM LINHA-TRACO.
020100     CLOSE RELATO.
020200     MOVE "S" TO LK-ACHOU.
020300 P300-EXIT.
020400     EXIT.
020500 
