000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CHQ09.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO COMERCIO - SETOR DE PROCESSAMENTO.
000500 DATE-WRITTEN.  02/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800*----------------------------------------------------------------*
000900*  C H Q 0 9  -  CONVERSAO DE MOEDA (SERVICO DE CAMBIO)          *
001000*  SUBROTINA CHAMADA PELO CHQ01 PARA CHEQUES EM MOEDA ESTRANGEIRA.*
001100*  CARREGA A TABELA DE COTACOES (TAXAS) EM MEMORIA NA PRIMEIRA    *
001200*  CHAMADA E LOCALIZA A MOEDA POR BUSCA BINARIA. AS COTACOES DE   *
001300*  COMPRA/VENDA/TARIFA SAO DERIVADAS DA COTACAO MEDIA CADASTRADA. *
001400*----------------------------------------------------------------*
001500*                     H I S T O R I C O                          *
001600*----------------------------------------------------------------*
001700* DATA       PROGR   REQ/OS   DESCRICAO                          *
001800* 02/11/1991 RFM     OS-103   VERSAO INICIAL - TABELA EM MEMORIA  *
001900* 08/22/1991 RFM     OS-116   COMPRA/VENDA/TARIFA DERIVADAS       *
002000* 03/03/1994 RFM     OS-181   AJUSTE CASA DECIMAL NA CONVERSAO    *
002100* 12/28/1998 JCS     Y2K-07   PADRONIZACAO DE DATAS NO PROGRAMA   *
002200* 08/09/2001 MHF     OS-234   USD SEMPRE COTACAO 1,000000         *
002300*----------------------------------------------------------------*
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-370.
002700 OBJECT-COMPUTER. IBM-370.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM
003000     CLASS CLASSE-MOEDA IS "U" THRU "Z"
003100     UPSI-0 ON STATUS IS CHAVE-REPROCESSO.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT TAXAS   ASSIGN TO TAXAS
003500            ORGANIZATION IS SEQUENTIAL
003600            FILE STATUS IS FS-TX.
003700 
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  TAXAS
004100     LABEL RECORD IS STANDARD
004200     VALUE OF FILE-ID IS "TAXAS.DAT".
004300 01  REG-TAXA.
004400     03  TR-MOEDA            PIC X(03).
004500     03  TR-COTACAO-MEDIA    PIC 9(05)V9(06).
004600     03  FILLER              PIC X(10).
004700 01  REG-TAXA-R REDEFINES REG-TAXA.
004800     03  FILLER              PIC X(03).
004900     03  TR-COT-INTEIRO      PIC 9(05).
005000     03  TR-COT-DECIMAL      PIC 9(06).
005100     03  FILLER              PIC X(10).
005200 
005300*----------------------------------------------------------------*
005400 WORKING-STORAGE SECTION.
005500 77  FS-TX                   PIC X(02) VALUE SPACES.
005600 77  WS-TABELA-CARREGADA     PIC X VALUE "N".
005700     88  TABELA-CARREGADA    VALUE "S".
005800 77  WS-QTDE-TAXAS           PIC 9(03) COMP VALUE ZERO.
005900 77  WS-QTDE-CONVERSOES      PIC 9(07) COMP VALUE ZERO.
006000 77  WS-QTDE-NAO-ACHADAS     PIC 9(07) COMP VALUE ZERO.
006100 
006200 77  WS-TAXA-COMPRA          PIC 9(05)V9(06) VALUE ZERO.
006300 77  WS-TAXA-VENDA           PIC 9(05)V9(06) VALUE ZERO.
006400 77  WS-TAXA-TARIFA          PIC 9(05)V9(06) VALUE ZERO.
006500 77  WS-VALOR-BRUTO-USD      PIC S9(11)V9(06) VALUE ZERO.
006600 77  WS-VALOR-TARIFA-USD     PIC S9(11)V9(06) VALUE ZERO.
006700 
006800 01  TAB-TAXAS.
006900     03  TAB-TAXA-ITEM OCCURS 10 TIMES
007000             ASCENDING KEY IS TT-MOEDA
007100             INDEXED BY TAB-IDX.
007200         05  TT-MOEDA        PIC X(03).
007300         05  TT-COTACAO      PIC 9(05)V9(06).
007400 01  TAB-TAXAS-R REDEFINES TAB-TAXAS.
007500     03  FILLER              PIC X(90).
007600 
007700 01  WS-COTACAO-USD          PIC 9(05)V9(06) VALUE 1.000000.
007800 01  WS-COTACAO-USD-R REDEFINES WS-COTACAO-USD.
007900     03  WS-COT-INTEIRO      PIC 9(05).
008000     03  WS-COT-DECIMAL      PIC 9(06).
008100 
008200*----------------------------------------------------------------*
008300 LINKAGE SECTION.
008400 01  LK-PARM-MOEDA.
008500     03  LK-MOEDA            PIC X(03).
008600     03  LK-VALOR-ORIGEM     PIC S9(11)V99.
008700     03  LK-VALOR-USD        PIC S9(11)V99.
008800     03  LK-VALOR-TARIFA     PIC S9(11)V99.
008900     03  LK-ACHOU-TAXA       PIC X(01).
009000         88  LK-TAXA-OK      VALUE "S".
009100     03  FILLER              PIC X(08).
009200 
009300*----------------------------------------------------------------*
009400 PROCEDURE DIVISION USING LK-PARM-MOEDA.
009500 
009600 P000-INICIO.
009700     IF NOT TABELA-CARREGADA
009800         PERFORM P100-CARREGA-TABELA THRU P100-EXIT
009900         SET TABELA-CARREGADA TO TRUE.
010000     MOVE "N" TO LK-ACHOU-TAXA.
010100     MOVE ZERO TO LK-VALOR-USD.
010200     MOVE ZERO TO LK-VALOR-TARIFA.
010300 
010400     IF LK-MOEDA = "USD"
010500         MOVE LK-VALOR-ORIGEM TO LK-VALOR-USD
010600         MOVE ZERO            TO LK-VALOR-TARIFA
010700         MOVE "S"             TO LK-ACHOU-TAXA
010800     ELSE
010900         PERFORM P200-BUSCA-TAXA THRU P200-EXIT
011000         IF LK-TAXA-OK
011100             PERFORM P300-CONVERTE-MOEDA THRU P300-EXIT.
011200     GOBACK.
011300 
011400*-----------------------------------------------------------*
011500*  P100 - CARREGA A TABELA DE COTACOES EM MEMORIA (1 SO VEZ)  *
011600*-----------------------------------------------------------*
011700 P100-CARREGA-TABELA.
011800     MOVE ZERO TO WS-QTDE-TAXAS.
011900     OPEN INPUT TAXAS.
012000     IF FS-TX = "35"
012100         CLOSE TAXAS
012200         GO TO P100-EXIT.
012300 P100-LER.
012400     READ TAXAS AT END
012500         GO TO P100-FIM.
012600     ADD 1 TO WS-QTDE-TAXAS.
012700     MOVE TR-MOEDA         TO TT-MOEDA (WS-QTDE-TAXAS).
012800     MOVE TR-COTACAO-MEDIA TO TT-COTACAO (WS-QTDE-TAXAS).
012900     IF WS-QTDE-TAXAS < 10
013000         GO TO P100-LER.
013100 P100-FIM.
013200     CLOSE TAXAS.
013300 P100-EXIT.
013400     EXIT.
013500 
013600*-----------------------------------------------------------*
013700*  P200 - LOCALIZA A COTACAO DA MOEDA (BUSCA BINARIA)         *
013800*-----------------------------------------------------------*
013900 P200-BUSCA-TAXA.
014000     MOVE "N" TO LK-ACHOU-TAXA.
014100     SET TAB-IDX TO 1.
014200     SEARCH ALL TAB-TAXA-ITEM
014300         AT END
014400             MOVE "N" TO LK-ACHOU-TAXA
014500             ADD 1 TO WS-QTDE-NAO-ACHADAS
014600         WHEN TT-MOEDA (TAB-IDX) = LK-MOEDA
014700             MOVE "S" TO LK-ACHOU-TAXA
014800             MOVE TT-COTACAO (TAB-IDX) TO WS-COTACAO-USD.
014900 P200-EXIT.
015000     EXIT.
015100 
015200*-----------------------------------------------------------*
015300*  P300 - DERIVA COMPRA/VENDA/TARIFA E CONVERTE O VALOR       *
015400*         (BUY = MID X 0,99 / SELL = MID X 1,01 /             *
015500*          FEE = MID X 0,005 - O BANCO USA O BUY-RATE)        *
015600*-----------------------------------------------------------*
015700 P300-CONVERTE-MOEDA.
015800     MOVE TT-COTACAO (TAB-IDX) TO WS-COTACAO-USD.
015900     COMPUTE WS-TAXA-COMPRA ROUNDED = WS-COTACAO-USD * 0.99.
016000     COMPUTE WS-TAXA-VENDA  ROUNDED = WS-COTACAO-USD * 1.01.
016100     COMPUTE WS-TAXA-TARIFA ROUNDED = WS-COTACAO-USD * 0.005.
016200 
016300     COMPUTE WS-VALOR-BRUTO-USD  = LK-VALOR-ORIGEM * WS-TAXA-COMPRA.
016400     COMPUTE WS-VALOR-TARIFA-USD = LK-VALOR-ORIGEM * WS-TAXA-TARIFA.
016500     COMPUTE LK-VALOR-USD ROUNDED =
016600             WS-VALOR-BRUTO-USD - WS-VALOR-TARIFA-USD.
016700     COMPUTE LK-VALOR-TARIFA ROUNDED = WS-VALOR-TARIFA-USD.
016800     ADD 1 TO WS-QTDE-CONVERSOES.
016900 P300-EXIT.
017000     EXIT.
