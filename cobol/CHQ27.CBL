000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CHQ27.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO COMERCIO - SETOR DE PROCESSAMENTO.
000500 DATE-WRITTEN.  01/09/1992.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800*----------------------------------------------------------------*
000900*  C H Q 2 7  -  RELATORIO DE CHEQUES POR PERIODO (CSV)          *
001000*  LE UM CARTAO DE CONTROLE COM O TIPO DE PERIODO ESCOLHIDO       *
001100*  (D=DIARIO, S=SEMANAL, M=MENSAL, C=PERSONALIZADO) E FILTRA O    *
001200*  HISTORICO DE CHEQUES (HISTORICO) PELA DATA DA TRANSACAO,       *
001300*  GRAVANDO O RESULTADO EM ARQUIVO CSV NOMEADO PELO PREFIXO DO    *
001400*  PERIODO E PELAS DATAS INICIAL/FINAL. SE NENHUM REGISTRO CAIR   *
001500*  NO PERIODO, NADA E GRAVADO.                                    *
001600*----------------------------------------------------------------*
001700*                     H I S T O R I C O                           *
001800*----------------------------------------------------------------*
001900* DATA       PROGR   REQ/OS   DESCRICAO                          *
002000* 01/09/1992 RFM     OS-127   VERSAO INICIAL - BASEADO EM BANCO27*
002100* 06/21/1994 RFM     OS-171   PERIODOS SEMANAL E MENSAL           *
002200* 02/14/1997 RFM     OS-214   PERIODO PERSONALIZADO (CARTAO C)    *
002300* 08/30/1998 JCS     Y2K-12   TABELA DE DIAS DO MES COM 4 DIGITOS *
002400* 09/29/2001 MHF     OS-240   MENSAGEM "SEM REGISTROS" NO CONSOLE*
002500*----------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-370.
002900 OBJECT-COMPUTER. IBM-370.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS CLASSE-MOEDA IS "U" THRU "Z"
003300     UPSI-0 ON STATUS IS CHAVE-REPROCESSO.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CTLCARD    ASSIGN TO CTLCARD
003700            ORGANIZATION IS SEQUENTIAL
003800            FILE STATUS IS FS-CC.
003900 
004000     SELECT HISTORICO   ASSIGN TO CHQHIST
004100            ORGANIZATION IS SEQUENTIAL
004200            FILE STATUS IS FS-HI.
004300 
004400     SELECT RELCSV       ASSIGN TO WS-NOME-ARQ
004500            ORGANIZATION IS SEQUENTIAL
004600            FILE STATUS IS FS-CSV.
004700 
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CTLCARD
005100     LABEL RECORD IS STANDARD
005200     VALUE OF FILE-ID IS "CTLCARD.DAT".
005300 01  REG-CTLCARD.
005400     03  CC-TIPO             PIC X(01).
005500         88  CC-DIARIO       VALUE "D".
005600         88  CC-SEMANAL      VALUE "S".
005700         88  CC-MENSAL       VALUE "M".
005800         88  CC-CUSTOM       VALUE "C".
005900     03  CC-DATA-INI         PIC 9(08).
006000     03  CC-DATA-FIM         PIC 9(08).
006100     03  FILLER              PIC X(63).
006200 
006300 FD  HISTORICO
006400     LABEL RECORD IS STANDARD
006500     VALUE OF FILE-ID IS "CHQHIST.DAT".
006600 01  REG-HIST.
006700     03  HI-CONTA            PIC X(20).
006800     03  HI-CHEQUE           PIC X(20).
006900     03  HI-MOEDA            PIC X(03).
007000     03  HI-VALOR            PIC S9(11)V99.
007100     03  HI-DATA             PIC 9(08).
007200     03  HI-DATA-R REDEFINES HI-DATA.
007300         05  HI-DATA-CCYY    PIC 9(04).
007400         05  HI-DATA-MM      PIC 9(02).
007500         05  HI-DATA-DD      PIC 9(02).
007600     03  FILLER              PIC X(16).
007700 
007800 FD  RELCSV              LABEL RECORD IS OMITTED.
007900 01  REG-CSV                 PIC X(80).
008000 
008100*----------------------------------------------------------------*
008200 WORKING-STORAGE SECTION.
008300 77  FS-CC                    PIC X(02) VALUE SPACES.
008400 77  FS-HI                    PIC X(02) VALUE SPACES.
008500 77  FS-CSV                   PIC X(02) VALUE SPACES.
008600 77  WS-EOF-HI                PIC X VALUE "N".
008700     88  FIM-HI               VALUE "S".
008800 77  WS-QTDE-ACHADOS          PIC 9(07) COMP VALUE ZERO.
008900 77  WS-QTDE-GRAVADOS         PIC 9(07) COMP VALUE ZERO.
009000 77  WS-QTD-DIAS-VOLTAR       PIC 9(03) COMP VALUE ZERO.
009100 77  WS-CONTADOR-DIAS         PIC 9(03) COMP VALUE ZERO.
009200 
009300 01  WS-DATA-8                PIC 9(08).
009400 01  WS-DATA-8-R REDEFINES WS-DATA-8.
009500     03  WS-D8-CCYY           PIC 9(04).
009600     03  WS-D8-MM             PIC 9(02).
009700     03  WS-D8-DD             PIC 9(02).
009800 
009900 01  WS-DATA-INI              PIC 9(08).
010000 01  WS-DATA-FIM              PIC 9(08).
010100 01  WS-PREFIXO               PIC X(14) VALUE SPACES.
010200 01  WS-NOME-ARQ              PIC X(40) VALUE SPACES.
010300 01  WS-VALOR-CSV             PIC ---------9.99.
010400 
010500 01  TAB-DIAS-MES.
010600     03  FILLER               PIC 9(02) VALUE 31.
010700     03  FILLER               PIC 9(02) VALUE 28.
010800     03  FILLER               PIC 9(02) VALUE 31.
010900     03  FILLER               PIC 9(02) VALUE 30.
011000     03  FILLER               PIC 9(02) VALUE 31.
011100     03  FILLER               PIC 9(02) VALUE 30.
011200     03  FILLER               PIC 9(02) VALUE 31.
011300     03  FILLER               PIC 9(02) VALUE 31.
011400     03  FILLER               PIC 9(02) VALUE 30.
011500     03  FILLER               PIC 9(02) VALUE 31.
011600     03  FILLER               PIC 9(02) VALUE 30.
011700     03  FILLER               PIC 9(02) VALUE 31.
011800 01  TAB-DIAS-MES-R REDEFINES TAB-DIAS-MES.
011900     03  TDM-DIAS OCCURS 12 TIMES PIC 9(02).
012000 
012100*----------------------------------------------------------------*
012200 PROCEDURE DIVISION.
012300 
012400 P000-INICIO.
012500     PERFORM P010-LER-CARTAO THRU P010-EXIT.
012600     PERFORM P100-SELECIONA-PERIODO THRU P100-EXIT.
012700     PERFORM P200-CONTA-HISTORICO THRU P200-EXIT.
012800     IF WS-QTDE-ACHADOS = ZERO
012900         DISPLAY "CHQ27 - SEM REGISTROS NO PERIODO INFORMADO"
013000         GO TO P000-FIM.
013100     PERFORM P300-GRAVA-CSV THRU P300-EXIT.
013200     DISPLAY "CHQ27 - " WS-QTDE-GRAVADOS " REGISTROS GRAVADOS EM "
013300             WS-NOME-ARQ.
013400 P000-FIM.
013500     STOP RUN.
013600 
013700*----------------------------------------------------------------*
013800 P010-LER-CARTAO.
013900     OPEN INPUT CTLCARD.
014000     READ CTLCARD
014100         AT END
014200             MOVE "D" TO CC-TIPO.
014300     CLOSE CTLCARD.
014400 P010-EXIT.
014500     EXIT.
014600 
014700*----------------------------------------------------------------*
014800*  P100 - SELECIONA-PERIODO. DETERMINA DATA-INICIAL, DATA-FINAL   *
014900*  E O PREFIXO DO ARQUIVO DE SAIDA CONFORME O TIPO DE CARTAO.     *
015000*----------------------------------------------------------------*
015100 P100-SELECIONA-PERIODO.
015200     ACCEPT WS-DATA-8 FROM DATE YYYYMMDD.
015300     IF CC-DIARIO
015400         MOVE WS-DATA-8   TO WS-DATA-INI
015500         MOVE WS-DATA-8   TO WS-DATA-FIM
015600         MOVE "DAILY_REPORT" TO WS-PREFIXO
015700     ELSE
015800     IF CC-SEMANAL
015900         MOVE WS-DATA-8   TO WS-DATA-FIM
016000         MOVE 6           TO WS-QTD-DIAS-VOLTAR
016100         PERFORM P110-SUBTRAI-DIAS THRU P110-EXIT
016200         MOVE WS-DATA-8   TO WS-DATA-INI
016300         MOVE "WEEKLY_REPORT" TO WS-PREFIXO
016400     ELSE
016500     IF CC-MENSAL
016600         MOVE WS-DATA-8   TO WS-DATA-FIM
016700         MOVE 29          TO WS-QTD-DIAS-VOLTAR
016800         PERFORM P110-SUBTRAI-DIAS THRU P110-EXIT
016900         MOVE WS-DATA-8   TO WS-DATA-INI
017000         MOVE "MONTHLY_REPORT" TO WS-PREFIXO
017100     ELSE
017200         MOVE CC-DATA-INI TO WS-DATA-INI
017300         MOVE CC-DATA-FIM TO WS-DATA-FIM
017400         MOVE "CUSTOM_REPORT" TO WS-PREFIXO.
017500     STRING WS-PREFIXO      DELIMITED BY SPACE
017600            "_"             DELIMITED BY SIZE
017700            WS-DATA-INI     DELIMITED BY SIZE
017800            "_TO_"          DELIMITED BY SIZE
017900            WS-DATA-FIM     DELIMITED BY SIZE
018000            ".CSV"          DELIMITED BY SIZE
018100            INTO WS-NOME-ARQ.
018200 P100-EXIT.
018300     EXIT.
018400 
018500*----------------------------------------------------------------*
018600*  P110 - SUBTRAI WS-QTD-DIAS-VOLTAR DIAS DE WS-DATA-8, UM DIA    *
018700*  DE CADA VEZ, ATRAVES DA TABELA DE DIAS DO MES.                *
018800*----------------------------------------------------------------*
018900 P110-SUBTRAI-DIAS.
019000     MOVE ZERO TO WS-CONTADOR-DIAS.
019100 P111-LOOP.
019200     IF WS-CONTADOR-DIAS >= WS-QTD-DIAS-VOLTAR
019300         GO TO P110-EXIT.
019400     IF WS-D8-DD > 1
019500         SUBTRACT 1 FROM WS-D8-DD
019600     ELSE
019700     IF WS-D8-MM > 1
019800         SUBTRACT 1 FROM WS-D8-MM
019900         MOVE TDM-DIAS (WS-D8-MM) TO WS-D8-DD
020000     ELSE
020100         MOVE 12 TO WS-D8-MM
020200         SUBTRACT 1 FROM WS-D8-CCYY
020300         MOVE TDM-DIAS (12) TO WS-D8-DD.
020400     ADD 1 TO WS-CONTADOR-DIAS.
020500     GO TO P111-LOOP.
020600 P110-EXIT.
020700     EXIT.
020800 
020900*----------------------------------------------------------------*
021000*  P200 - CONTA-HISTORICO. VARRE O HISTORICO UMA PRIMEIRA VEZ SO  *
021100*  PARA SABER SE HA ALGUM REGISTRO NO PERIODO (SE NAO HOUVER,     *
021200*  NAO SE GRAVA ARQUIVO NENHUM).                                  *
021300*----------------------------------------------------------------*
021400 P200-CONTA-HISTORICO.
021500     MOVE ZERO TO WS-QTDE-ACHADOS.
021600     MOVE "N"  TO WS-EOF-HI.
021700     OPEN INPUT HISTORICO.
021800     IF FS-HI = "35"
021900         MOVE "S" TO WS-EOF-HI.
022000 P210-LOOP.
022100     IF FIM-HI
022200         GO TO P210-FIM.
022300     READ HISTORICO
022400         AT END
022500             MOVE "S" TO WS-EOF-HI
022600             GO TO P210-LOOP.
022700     IF HI-DATA >= WS-DATA-INI AND HI-DATA <= WS-DATA-FIM
022800         ADD 1 TO WS-QTDE-ACHADOS.
022900     GO TO P210-LOOP.
023000 P210-FIM.
023100     CLOSE HISTORICO.
023200 P200-EXIT.
023300     EXIT.
023400 
023500*----------------------------------------------------------------*
023600*  P300 - GRAVA-CSV. RELE O HISTORICO E GRAVA CADA REGISTRO DO    *
023700*  PERIODO NO ARQUIVO DE SAIDA, PRECEDIDO DE UM CABECALHO.        *
023800*----------------------------------------------------------------*
023900 P300-GRAVA-CSV.
024000     MOVE ZERO TO WS-QTDE-GRAVADOS.
024100     OPEN OUTPUT RELCSV.
024200     MOVE SPACES TO REG-CSV.
024300     STRING "ACCOUNT-NUMBER,CHEQUE-NUMBER,CURRENCY-CODE,"
024400            DELIMITED BY SIZE
024500            "AMOUNT,TRANSACTION-DATE"
024600            DELIMITED BY SIZE
024700            INTO REG-CSV.
024800     WRITE REG-CSV.
024900     MOVE "N" TO WS-EOF-HI.
025000     OPEN INPUT HISTORICO.
025100     IF FS-HI = "35"
025200         MOVE "S" TO WS-EOF-HI.
025300 P310-LOOP.
025400     IF FIM-HI
025500         GO TO P310-FIM.
025600     READ HISTORICO
025700         AT END
025800             MOVE "S" TO WS-EOF-HI
025900             GO TO P310-LOOP.
026000     IF HI-DATA < WS-DATA-INI OR HI-DATA > WS-DATA-FIM
026100         GO TO P310-LOOP.
026200     MOVE HI-VALOR TO WS-VALOR-CSV.
026300     MOVE SPACES TO REG-CSV.
026400     STRING HI-CONTA    DELIMITED BY SPACE
026500            ","          DELIMITED BY SIZE
026600            HI-CHEQUE    DELIMITED BY SPACE
026700            ","          DELIMITED BY SIZE
026800            HI-MOEDA     DELIMITED BY SIZE
026900            ","          DELIMITED BY SIZE
027000            WS-VALOR-CSV DELIMITED BY SIZE
027100            ","          DELIMITED BY SIZE
027200            HI-DATA      DELIMITED BY SIZE
027300            INTO REG-CSV.
027400     WRITE REG-CSV.
027500     ADD 1 TO WS-QTDE-GRAVADOS.
027600     GO TO P310-LOOP.
027700 P310-FIM.
027800     CLOSE HISTORICO.
027900     CLOSE RELCSV.
028000 P300-EXIT.
028100     EXIT.
028200 
