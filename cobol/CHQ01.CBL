000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CHQ01.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO COMERCIO - SETOR DE PROCESSAMENTO.
000500 DATE-WRITTEN.  03/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800*------------------------------------------------------------------*
000900*  CHQ01  -  PROCESSADOR DE CHEQUES (LOTE)                         *
001000*  LE OS CHEQUES APRESENTADOS NO ARQUIVO CHQTXN-IN, CONFERE A       *
001100*  ASSINATURA, RODA A BATERIA DE FRAUDE, APLICA AS REGRAS DE        *
001200*  ESTOURO/ATRASO, CONVERTE MOEDA QUANDO PRECISO, ATUALIZA O        *
001300*  STATUS DO CHEQUE E GRAVA O HISTORICO PARA OS RELATORIOS.         *
001400*------------------------------------------------------------------*
001500*                     H I S T O R I C O                             *
001600*------------------------------------------------------------------*
001700*     DATA       PROGR   REQ/OS   DESCRICAO                        *
001800*     03/14/1989 RFM     -----    VERSAO INICIAL - CADASTRO/LOTE   *
001900*     07/02/1989 RFM     OS-041   INCLUIDO LIMITE DE ESTOURO 50000 *
002000*     11/20/1989 RFM     OS-058   MARCA CHEQUE ATRASADO (FINAL = 9)*
002100*     02/05/1990 RFM     OS-077   CHAMA CHQ03 P/ CONFERIR ASSINAT. *
002200*     08/18/1990 RFM     OS-090   CHAMA CHQ06 (BATERIA DE FRAUDE)  *
002300*     01/23/1991 RFM     OS-103   CONVERSAO DE MOEDA VIA CHQ09     *
002400*     06/10/1991 VLB     OS-118   GRAVACAO DO HISTORICO (CHQHIST)  *
002500*     09/29/1992 VLB     OS-129   ROTINA DE CANCELAMENTO DE CHEQUE *
002600*     02/12/1992 RFM     OS-140   POSTAGEM SIMULADA NO CBSPOST     *
002700*     04/27/1993 VLB     OS-165   TRATAMENTO DE ERRO NAO PREVISTO  *
002800*     03/08/1994 RFM     OS-181   AJUSTE CASA DECIMAL NA CONVERSAO *
002900*     09/29/1995 VLB     OS-199   RELATORIO DE LOTE COM CONTADORES *
003000*     08/30/1998 JCS     Y2K-07   DATA COM 4 DIGITOS (ACCEPT CCYY) *
003100*     02/02/1999 JCS     Y2K-11   AJUSTE JANELA DE SECULO NO HIST. *
003200*     09/29/2001 MHF     OS-234   FS=35 CRIA CHQHIST SE NAO EXISTIR*
003300*------------------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-370.
003700 OBJECT-COMPUTER. IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS CLASSE-MOEDA IS "U" THRU "Z"
004100     UPSI-0 ON STATUS IS CHAVE-REPROCESSO.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CHQTXN-IN  ASSIGN TO CHQTXNIN
004500         ORGANIZATION IS SEQUENTIAL
004600         FILE STATUS IS FS-TXN.
004700 
004800     SELECT HISTORICO  ASSIGN TO CHQHIST
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS FS-HIST.
005100 
005200     SELECT POSTLOG    ASSIGN TO CBSPOST
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS FS-POST.
005500 
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  CHQTXN-IN
005900     LABEL RECORD IS STANDARD
006000     VALUE OF FILE-ID IS "CHQTXN.DAT".
006100 01  REG-CHQTXN.
006200     03  TX-CONTA           PIC X(20).
006300     03  TX-CHEQUE          PIC X(20).
006400     03  TX-MOEDA           PIC X(03).
006500     03  TX-VALOR           PIC S9(11)V99.
006600     03  TX-ASSINATURA      PIC X(60).
006700     03  FILLER             PIC X(04).
006800 
006900 FD  HISTORICO
007000     LABEL RECORD IS STANDARD
007100     VALUE OF FILE-ID IS "CHQHIST.DAT".
007200 01  REG-HIST.
007300     03  HI-CONTA           PIC X(20).
007400     03  HI-CHEQUE          PIC X(20).
007500     03  HI-MOEDA           PIC X(03).
007600     03  HI-VALOR           PIC S9(11)V99.
007700     03  HI-DATA            PIC 9(08).
007800     03  HI-DATA-R REDEFINES HI-DATA.
007900         05  HI-DATA-CCYY   PIC 9(04).
008000         05  HI-DATA-MM     PIC 9(02).
008100         05  HI-DATA-DD     PIC 9(02).
008200     03  FILLER             PIC X(16).
008300 
008400 FD  POSTLOG
008500     LABEL RECORD IS STANDARD
008600     VALUE OF FILE-ID IS "CBSPOST.DAT".
008700 01  REG-POST.
008800     03  PO-CONTA           PIC X(20).
008900     03  PO-VALOR-USD       PIC S9(11)V99.
009000     03  PO-DATA            PIC 9(08).
009100     03  FILLER             PIC X(30).
009200 
009300*------------------------------------------------------------------*
009400 WORKING-STORAGE SECTION.
009500 77  FS-TXN                  PIC X(02) VALUE SPACES.
009600 77  FS-HIST                 PIC X(02) VALUE SPACES.
009700 77  FS-POST                 PIC X(02) VALUE SPACES.
009800 
009900 01  WS-CONTADORES.
010000     03  WS-QTDE-LIDOS       PIC 9(07) COMP VALUE ZERO.
010100     03  WS-QTDE-PROCESSADOS PIC 9(07) COMP VALUE ZERO.
010200     03  WS-QTDE-EXCECOES    PIC 9(07) COMP VALUE ZERO.
010300     03  FILLER              PIC X(08).
010400 
010500 01  WS-CHAVES.
010600     03  WS-CHAVE-STATUS.
010700         05  WS-CHV-CONTA    PIC X(20).
010800         05  WS-CHV-CHEQUE   PIC X(20).
010900     03  WS-CHAVE-R REDEFINES WS-CHAVE-STATUS.
011000         05  WS-CHV-40       PIC X(40).
011100     03  FILLER              PIC X(10).
011200 
011300 77  WS-EOF-TXN              PIC X VALUE "N".
011400     88  FIM-TXN             VALUE "S".
011500 77  WS-ABORTA-CHEQUE        PIC X VALUE "N".
011600     88  ABORTA-PROCESSO     VALUE "S".
011700 77  WS-ATRASADO             PIC X VALUE "N".
011800     88  CHEQUE-ATRASADO     VALUE "S".
011900 77  WS-VALOR-USD            PIC S9(11)V99 VALUE ZERO.
012000 77  WS-VALOR-TARIFA         PIC S9(11)V99 VALUE ZERO.
012100 77  WS-MENSAGEM-ERRO        PIC X(80) VALUE SPACES.
012200 77  WS-LIMITE-ESTOURO       PIC 9(09)V99 VALUE 50000.00.
012300 
012400 01  WS-DATA-SISTEMA.
012500     03  WS-DATA-CCYY        PIC 9(04).
012600     03  WS-DATA-MM          PIC 9(02).
012700     03  WS-DATA-DD          PIC 9(02).
012800 77  WS-DATA-8               PIC 9(08).
012900 01  WS-DATA-8-R REDEFINES WS-DATA-8.
013000     03  WS-D8-CCYY          PIC 9(04).
013100     03  WS-D8-MM            PIC 9(02).
013200     03  WS-D8-DD            PIC 9(02).
013300 
013400*----------  AREAS DE COMUNICACAO COM SUBPROGRAMAS ----------------*
013500 01  WS-PARM-ASSINATURA.
013600     03  PA-CONTA            PIC X(20).
013700     03  PA-ASSINATURA       PIC X(60).
013800     03  PA-RESULTADO        PIC X(01).
013900         88  PA-VALIDA       VALUE "S".
014000         88  PA-INVALIDA     VALUE "N".
014100     03  FILLER              PIC X(09).
014200 
014300 01  WS-PARM-FRAUDE.
014400     03  PF-CONTA            PIC X(20).
014500     03  PF-CHEQUE           PIC X(20).
014600     03  PF-MOEDA            PIC X(03).
014700     03  PF-VALOR            PIC S9(11)V99.
014800     03  PF-DATA             PIC 9(08).
014900     03  PF-FRAUDE           PIC X(01).
015000         88  PF-EH-FRAUDE    VALUE "S".
015100     03  PF-NIVEL-ALERTA     PIC X(08).
015200     03  FILLER              PIC X(07).
015300 
015400 01  WS-PARM-MOEDA.
015500     03  PM-MOEDA            PIC X(03).
015600     03  PM-VALOR-ORIGEM     PIC S9(11)V99.
015700     03  PM-VALOR-USD        PIC S9(11)V99.
015800     03  PM-VALOR-TARIFA     PIC S9(11)V99.
015900     03  PM-ACHOU-TAXA       PIC X(01).
016000         88  PM-TAXA-OK      VALUE "S".
016100     03  FILLER              PIC X(08).
016200 
016300 01  WS-PARM-EXCECAO.
016400     03  PE-FUNCAO           PIC X(01).
016500     03  PE-CONTA            PIC X(20).
016600     03  PE-CHEQUE           PIC X(20).
016700     03  PE-TIPO             PIC X(16).
016800     03  PE-DETALHE          PIC X(80).
016900     03  PE-DATA             PIC 9(08).
017000     03  PE-FIR-NUMERO       PIC X(20).
017100     03  PE-FIR-DELEGACIA    PIC X(40).
017200     03  PE-FIR-DATA         PIC 9(08).
017300     03  PE-FIR-OBS          PIC X(80).
017400     03  PE-ACHOU            PIC X(01).
017500         88  PE-ENCONTROU    VALUE "S".
017600     03  FILLER              PIC X(09).
017700 
017800 01  WS-PARM-STATUS.
017900     03  PS-CONTA            PIC X(20).
018000     03  PS-CHEQUE           PIC X(20).
018100     03  PS-FUNCAO           PIC X(01).
018200     03  PS-STATUS           PIC X(01).
018300     03  PS-ACHOU            PIC X(01).
018400         88  PS-ENCONTROU    VALUE "S".
018500     03  FILLER              PIC X(16).
018600 
018700*------------------------------------------------------------------*
018800 PROCEDURE DIVISION.
018900 
019000 P000-INICIO.
019100     PERFORM P010-ABERTURA THRU P010-EXIT.
019200     PERFORM P020-LER-TRANSACAO THRU P020-EXIT.
019300     PERFORM P100-PROCESSA-CHEQUE THRU P100-EXIT
019400         UNTIL FIM-TXN.
019500     PERFORM P990-ENCERRAMENTO THRU P990-EXIT.
019600     STOP RUN.
019700 
019800*------------------------------------------------------------------*
019900 P010-ABERTURA.
020000     ACCEPT WS-DATA-8 FROM DATE YYYYMMDD.
020100     OPEN INPUT CHQTXN-IN.
020200     OPEN EXTEND HISTORICO.
020300     IF FS-HIST = "35"
020400         OPEN OUTPUT HISTORICO
020500         CLOSE HISTORICO
020600         OPEN EXTEND HISTORICO.
020700     OPEN OUTPUT POSTLOG.
020800 P010-EXIT.
020900     EXIT.
021000 
021100*------------------------------------------------------------------*
021200 P020-LER-TRANSACAO.
021300     READ CHQTXN-IN AT END
021400         MOVE "S" TO WS-EOF-TXN
021500         GO TO P020-EXIT.
021600     ADD 1 TO WS-QTDE-LIDOS.
021700 P020-EXIT.
021800     EXIT.
021900 
022000*------------------------------------------------------------------*
022100*  P100 - PROCESS-CHEQUE (PASSOS 1 A 10 DA ESPECIFICACAO)          *
022200*------------------------------------------------------------------*
022300 P100-PROCESSA-CHEQUE.
022400     MOVE "N" TO WS-ABORTA-CHEQUE.
022500     MOVE "N" TO WS-ATRASADO.
022600     MOVE SPACES TO WS-MENSAGEM-ERRO.
022700 
022800     MOVE TX-CONTA  TO WS-CHV-CONTA.
022900     MOVE TX-CHEQUE TO WS-CHV-CHEQUE.
023000 
023100     PERFORM P110-GARANTE-STATUS-EMITIDO THRU P110-EXIT.
023200 
023300     PERFORM P120-VERIFICA-ASSINATURA THRU P120-EXIT.
023400     IF ABORTA-PROCESSO
023500         GO TO P100-PROXIMO.
023600 
023700     PERFORM P130-VERIFICA-FRAUDE THRU P130-EXIT.
023800     IF ABORTA-PROCESSO
023900         GO TO P100-PROXIMO.
024000 
024100     PERFORM P140-VERIFICA-ESTOURO THRU P140-EXIT.
024200     IF ABORTA-PROCESSO
024300         GO TO P100-PROXIMO.
024400 
024500     PERFORM P150-VERIFICA-ATRASO THRU P150-EXIT.
024600 
024700     PERFORM P160-CONVERTE-MOEDA THRU P160-EXIT.
024800     IF ABORTA-PROCESSO
024900         GO TO P100-PROXIMO.
025000 
025100     PERFORM P170-POSTA-BANCO-CENTRAL THRU P170-EXIT.
025200     PERFORM P180-GRAVA-HISTORICO THRU P180-EXIT.
025300     PERFORM P190-MARCA-PROCESSADO THRU P190-EXIT.
025400     ADD 1 TO WS-QTDE-PROCESSADOS.
025500 
025600 P100-PROXIMO.
025700     PERFORM P020-LER-TRANSACAO THRU P020-EXIT.
025800 P100-EXIT.
025900     EXIT.
026000 
026100*------------------------------------------------------------------*
026200 P110-GARANTE-STATUS-EMITIDO.
026300     MOVE TX-CONTA  TO PS-CONTA.
026400     MOVE TX-CHEQUE TO PS-CHEQUE.
026500     MOVE "C"       TO PS-FUNCAO.
026600     CALL "CHQ14" USING WS-PARM-STATUS.
026700     IF NOT PS-ENCONTROU
026800         MOVE TX-CONTA  TO PS-CONTA
026900         MOVE TX-CHEQUE TO PS-CHEQUE
027000         MOVE "G"       TO PS-FUNCAO
027100         MOVE "I"       TO PS-STATUS
027200         CALL "CHQ14" USING WS-PARM-STATUS.
027300 P110-EXIT.
027400     EXIT.
027500 
027600*------------------------------------------------------------------*
027700 P120-VERIFICA-ASSINATURA.
027800     MOVE TX-CONTA      TO PA-CONTA.
027900     MOVE TX-ASSINATURA TO PA-ASSINATURA.
028000     CALL "CHQ03" USING WS-PARM-ASSINATURA.
028100     IF PA-INVALIDA
028200         MOVE "S"                     TO WS-ABORTA-CHEQUE
028300         MOVE "ASSINATURA NAO CONFERE" TO WS-MENSAGEM-ERRO
028400         PERFORM P800-REGISTRA-EXCECAO THRU P800-EXIT.
028500 P120-EXIT.
028600     EXIT.
028700 
028800*------------------------------------------------------------------*
028900 P130-VERIFICA-FRAUDE.
029000     MOVE TX-CONTA  TO PF-CONTA.
029100     MOVE TX-CHEQUE TO PF-CHEQUE.
029200     MOVE TX-MOEDA  TO PF-MOEDA.
029300     MOVE TX-VALOR  TO PF-VALOR.
029400     MOVE WS-DATA-8 TO PF-DATA.
029500     CALL "CHQ06" USING WS-PARM-FRAUDE.
029600     IF PF-EH-FRAUDE
029700         MOVE "S"             TO WS-ABORTA-CHEQUE
029800         MOVE TX-CONTA        TO PE-CONTA
029900         MOVE TX-CHEQUE       TO PE-CHEQUE
030000         MOVE "Duplicate"     TO PE-TIPO
030100         MOVE SPACES          TO PE-DETALHE
030200         MOVE "PADRAO DE FRAUDE - NIVEL "
030300              TO PE-DETALHE (1:28)
030400         MOVE PF-NIVEL-ALERTA TO PE-DETALHE (29:8)
030500         MOVE WS-DATA-8       TO PE-DATA
030600         MOVE "G"             TO PE-FUNCAO
030700         CALL "CHQ12" USING WS-PARM-EXCECAO
030800         ADD 1 TO WS-QTDE-EXCECOES.
030900 P130-EXIT.
031000     EXIT.
031100 
031200*------------------------------------------------------------------*
031300 P140-VERIFICA-ESTOURO.
031400     IF TX-VALOR > WS-LIMITE-ESTOURO
031500         MOVE "S"                        TO WS-ABORTA-CHEQUE
031600         MOVE TX-CONTA                    TO PE-CONTA
031700         MOVE TX-CHEQUE                   TO PE-CHEQUE
031800         MOVE "Bounced"                   TO PE-TIPO
031900         MOVE "FUNDOS INSUFICIENTES - REGRA SIMULADA"
032000              TO PE-DETALHE
032100         MOVE WS-DATA-8                   TO PE-DATA
032200         MOVE "G"                         TO PE-FUNCAO
032300         CALL "CHQ12" USING WS-PARM-EXCECAO
032400         ADD 1 TO WS-QTDE-EXCECOES.
032500 P140-EXIT.
032600     EXIT.
032700 
032800*------------------------------------------------------------------*
032900 P150-VERIFICA-ATRASO.
033000     IF TX-CHEQUE (20:1) = "9"
033100         MOVE "S"                         TO WS-ATRASADO
033200         MOVE TX-CONTA                    TO PE-CONTA
033300         MOVE TX-CHEQUE                   TO PE-CHEQUE
033400         MOVE "Delayed"                   TO PE-TIPO
033500         MOVE "CHEQUE COM NUMERACAO FINAL 9 - ATRASO"
033600              TO PE-DETALHE
033700         MOVE WS-DATA-8                   TO PE-DATA
033800         MOVE "G"                         TO PE-FUNCAO
033900         CALL "CHQ12" USING WS-PARM-EXCECAO
034000         ADD 1 TO WS-QTDE-EXCECOES.
034100 P150-EXIT.
034200     EXIT.
034300 
034400*------------------------------------------------------------------*
034500 P160-CONVERTE-MOEDA.
034600     IF TX-MOEDA = "USD"
034700         MOVE TX-VALOR TO WS-VALOR-USD
034800         MOVE ZERO     TO WS-VALOR-TARIFA
034900     ELSE
035000         MOVE TX-MOEDA  TO PM-MOEDA
035100         MOVE TX-VALOR  TO PM-VALOR-ORIGEM
035200         CALL "CHQ09" USING WS-PARM-MOEDA
035300         IF NOT PM-TAXA-OK
035400             MOVE "S"                        TO WS-ABORTA-CHEQUE
035500             MOVE TX-CONTA                    TO PE-CONTA
035600             MOVE TX-CHEQUE                   TO PE-CHEQUE
035700             MOVE "ProcessingError"           TO PE-TIPO
035800             MOVE "TAXA DE CAMBIO INDISPONIVEL PARA A MOEDA"
035900                  TO PE-DETALHE
036000             MOVE WS-DATA-8                   TO PE-DATA
036100             MOVE "G"                         TO PE-FUNCAO
036200             CALL "CHQ12" USING WS-PARM-EXCECAO
036300             ADD 1 TO WS-QTDE-EXCECOES
036400         ELSE
036500             MOVE PM-VALOR-USD    TO WS-VALOR-USD
036600             MOVE PM-VALOR-TARIFA TO WS-VALOR-TARIFA.
036700 P160-EXIT.
036800     EXIT.
036900 
037000*------------------------------------------------------------------*
037100 P170-POSTA-BANCO-CENTRAL.
037200     MOVE SPACES        TO REG-POST.
037300     MOVE TX-CONTA      TO PO-CONTA.
037400     MOVE WS-VALOR-USD  TO PO-VALOR-USD.
037500     MOVE WS-DATA-8     TO PO-DATA.
037600     WRITE REG-POST.
037700 P170-EXIT.
037800     EXIT.
037900 
038000*------------------------------------------------------------------*
038100 P180-GRAVA-HISTORICO.
038200     MOVE SPACES     TO REG-HIST.
038300     MOVE TX-CONTA   TO HI-CONTA.
038400     MOVE TX-CHEQUE  TO HI-CHEQUE.
038500     MOVE TX-MOEDA   TO HI-MOEDA.
038600     MOVE TX-VALOR   TO HI-VALOR.
038700     MOVE WS-DATA-8  TO HI-DATA.
038800     WRITE REG-HIST.
038900 P180-EXIT.
039000     EXIT.
039100 
039200*------------------------------------------------------------------*
039300 P190-MARCA-PROCESSADO.
039400     MOVE TX-CONTA  TO PS-CONTA.
039500     MOVE TX-CHEQUE TO PS-CHEQUE.
039600     MOVE "G"       TO PS-FUNCAO.
039700     MOVE "P"       TO PS-STATUS.
039800     CALL "CHQ14" USING WS-PARM-STATUS.
039900 P190-EXIT.
040000     EXIT.
040100 
040200*------------------------------------------------------------------*
040300*  P800 - REGISTRA UMA EXCECAO GENERICA (ASSINATURA/ERRO)          *
040400*------------------------------------------------------------------*
040500 P800-REGISTRA-EXCECAO.
040600     MOVE TX-CONTA         TO PE-CONTA.
040700     MOVE TX-CHEQUE        TO PE-CHEQUE.
040800     MOVE "Altered"        TO PE-TIPO.
040900     MOVE WS-MENSAGEM-ERRO TO PE-DETALHE.
041000     MOVE WS-DATA-8        TO PE-DATA.
041100     MOVE "G"              TO PE-FUNCAO.
041200     CALL "CHQ12" USING WS-PARM-EXCECAO.
041300     ADD 1 TO WS-QTDE-EXCECOES.
041400 P800-EXIT.
041500     EXIT.
041600 
041700*------------------------------------------------------------------*
041800*  P900 - CANCEL-CHEQUE (ENTRADA CHAMADA POR JOB SEPARADO,         *
041900*  QUANDO O CAIXA SUSTA UM CHEQUE JA EMITIDO)                      *
042000*------------------------------------------------------------------*
042100 P900-CANCELA-CHEQUE.
042200     MOVE WS-CHV-CONTA  TO PS-CONTA.
042300     MOVE WS-CHV-CHEQUE TO PS-CHEQUE.
042400     MOVE "G"           TO PS-FUNCAO.
042500     MOVE "C"           TO PS-STATUS.
042600     CALL "CHQ14" USING WS-PARM-STATUS.
042700 P900-EXIT.
042800     EXIT.
042900 
043000*------------------------------------------------------------------*
043100 P990-ENCERRAMENTO.
043200     DISPLAY "CHQ01 - LIDOS......: " WS-QTDE-LIDOS.
043300     DISPLAY "CHQ01 - PROCESSADOS: " WS-QTDE-PROCESSADOS.
043400     DISPLAY "CHQ01 - EXCECOES...: " WS-QTDE-EXCECOES.
043500     CLOSE CHQTXN-IN.
043600     CLOSE HISTORICO.
043700     CLOSE POSTLOG.
043800 P990-EXIT.
043900     EXIT.
