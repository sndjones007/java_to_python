000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CHQ03.
000300 AUTHOR.        R-MACHADO.
000400 INSTALLATION.  ELDORADO COMERCIO - SETOR DE PROCESSAMENTO.
000500 DATE-WRITTEN.  04/05/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO FINANCEIRO.
000800*----------------------------------------------------------------*
000900*  C H Q 0 3  -  CONFERENCIA DE ASSINATURA                       *
001000*  SUBROTINA CHAMADA PELO CHQ01. RECEBE CONTA E ASSINATURA        *
001100*  APRESENTADA NO CHEQUE, CONFERE CONTRA O CADASTRO EM ASSINAT.   *
001200*  SE A CONTA AINDA NAO TEM ASSINATURA CADASTRADA, GRAVA A        *
001300*  PRIMEIRA COMO PADRAO (CADASTRO AUTOMATICO NA 1A APRESENTACAO). *
001400*----------------------------------------------------------------*
001500*                     H I S T O R I C O                          *
001600*----------------------------------------------------------------*
001700* DATA       PROGR   REQ/OS   DESCRICAO                          *
001800* 04/05/1990 RFM     OS-077   VERSAO INICIAL, CHAMADA POR CHQ01   *
001900* 08/14/1990 RFM     OS-084   CADASTRO AUTOMATICO 1A ASSINATURA   *
002000* 02/03/1992 VLB     OS-135   FS=35 CRIA ASSINAT SE NAO EXISTIR   *
002100* 12/28/1998 JCS     Y2K-07   DATA DE CADASTRO COM 4 DIGITOS      *
002200* 08/09/2001 MHF     OS-234   AJUSTE DE COMENTARIOS/PADRONIZACAO  *
002300*----------------------------------------------------------------*
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-370.
002700 OBJECT-COMPUTER. IBM-370.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM
003000     CLASS CLASSE-MOEDA IS "U" THRU "Z"
003100     UPSI-0 ON STATUS IS CHAVE-REPROCESSO.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT ASSINAT ASSIGN TO ASSINAT
003500            ORGANIZATION IS INDEXED
003600            ACCESS MODE IS DYNAMIC
003700            RECORD KEY IS AS-CONTA
003800            FILE STATUS IS FS-AS.
003900 
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  ASSINAT
004300     LABEL RECORD IS STANDARD
004400     VALUE OF FILE-ID IS "ASSINAT.DAT".
004500 01  REG-ASSINAT.
004600     03  AS-CONTA            PIC X(20).
004700     03  AS-ASSINATURA       PIC X(60).
004800     03  AS-DATA-CADASTRO    PIC 9(08).
004900     03  AS-DATA-CAD-R REDEFINES AS-DATA-CADASTRO.
005000         05  AS-CAD-CCYY     PIC 9(04).
005100         05  AS-CAD-MM       PIC 9(02).
005200         05  AS-CAD-DD       PIC 9(02).
005300     03  AS-QTDE-CONFERE     PIC 9(05) COMP.
005400     03  FILLER              PIC X(09).
005500 
005600*----------------------------------------------------------------*
005700 WORKING-STORAGE SECTION.
005800 77  FS-AS                   PIC X(02) VALUE SPACES.
005900 77  WS-DATA-8               PIC 9(08) VALUE ZERO.
006000 77  WS-QTDE-AUTO-CADASTRO   PIC 9(07) COMP VALUE ZERO.
006100 77  WS-QTDE-CONFERIDAS      PIC 9(07) COMP VALUE ZERO.
006200 77  WS-QTDE-DIVERGENTES     PIC 9(07) COMP VALUE ZERO.
006300 
006400 01  WS-CHAVE-CONTA          PIC X(20).
006500 01  WS-CONTA-R REDEFINES WS-CHAVE-CONTA.
006600     03  WS-CONTA-AGENCIA    PIC X(04).
006700     03  WS-CONTA-NUMERO     PIC X(16).
006800 
006900 01  WS-ASSINATURA-CMP       PIC X(60).
007000 01  WS-ASSIN-R REDEFINES WS-ASSINATURA-CMP.
007100     03  WS-ASSIN-METADE-1   PIC X(30).
007200     03  WS-ASSIN-METADE-2   PIC X(30).
007300 
007400*----------------------------------------------------------------*
007500 LINKAGE SECTION.
007600 01  LK-PARM-ASSINATURA.
007700     03  LK-CONTA            PIC X(20).
007800     03  LK-ASSINATURA       PIC X(60).
007900     03  LK-RESULTADO        PIC X(01).
008000         88  LK-VALIDA       VALUE "S".
008100         88  LK-INVALIDA     VALUE "N".
008200     03  FILLER              PIC X(09).
008300 
008400*----------------------------------------------------------------*
008500 PROCEDURE DIVISION USING LK-PARM-ASSINATURA.
008600 
008700 P000-INICIO.
008800     PERFORM P010-ABERTURA THRU P010-EXIT.
008900     PERFORM P100-CONFERE-ASSINATURA THRU P100-EXIT.
009000     PERFORM P900-ENCERRAMENTO THRU P900-EXIT.
009100     GOBACK.
009200 
009300*-----------------------------------------------------------*
009400 P010-ABERTURA.
009500     ACCEPT WS-DATA-8 FROM DATE YYYYMMDD.
009600     OPEN I-O ASSINAT.
009700     IF FS-AS = "35"
009800         CLOSE ASSINAT
009900         OPEN OUTPUT ASSINAT
010000         CLOSE ASSINAT
010100         OPEN I-O ASSINAT.
010200 P010-EXIT.
010300     EXIT.
010400 
010500*-----------------------------------------------------------*
010600*  P100 - SIGNATURE VERIFICATION SERVICE                     *
010700*-----------------------------------------------------------*
010800 P100-CONFERE-ASSINATURA.
010900     MOVE LK-CONTA      TO WS-CHAVE-CONTA.
011000     MOVE LK-CONTA      TO AS-CONTA.
011100     MOVE LK-ASSINATURA TO WS-ASSINATURA-CMP.
011200     READ ASSINAT
011300         INVALID KEY
011400             PERFORM P200-CADASTRA-ASSINATURA THRU P200-EXIT
011500             GO TO P100-EXIT.
011600 
011700     IF AS-ASSINATURA = LK-ASSINATURA
011800         MOVE "S" TO LK-RESULTADO
011900         ADD 1 TO AS-QTDE-CONFERE
012000         REWRITE REG-ASSINAT
012100         ADD 1 TO WS-QTDE-CONFERIDAS
012200     ELSE
012300         MOVE "N" TO LK-RESULTADO
012400         ADD 1 TO WS-QTDE-DIVERGENTES.
012500 P100-EXIT.
012600     EXIT.
012700 
012800*-----------------------------------------------------------*
012900 P200-CADASTRA-ASSINATURA.
013000     MOVE SPACES        TO REG-ASSINAT.
013100     MOVE LK-CONTA      TO AS-CONTA.
013200     MOVE LK-ASSINATURA TO AS-ASSINATURA.
013300     MOVE WS-DATA-8     TO AS-DATA-CADASTRO.
013400     MOVE 1             TO AS-QTDE-CONFERE.
013500     WRITE REG-ASSINAT.
013600     MOVE "S"           TO LK-RESULTADO.
013700     ADD 1 TO WS-QTDE-AUTO-CADASTRO.
013800 P200-EXIT.
013900     EXIT.
014000 
014100*-----------------------------------------------------------*
014200 P900-ENCERRAMENTO.
014300     CLOSE ASSINAT.
014400 P900-EXIT.
014500     EXIT.
